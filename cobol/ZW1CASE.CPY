000100******************************************************************
000200* COPYBOOK    : ZW1CASE                                          *
000300* APLICACION  : ZONEWISE - ANALISIS DE DESARROLLO INMOBILIARIO   *
000400* DESCRIPCION : LAYOUT DEL ARCHIVO DE CASOS (ZW1CASE). CADA      *
000500*             : REGISTRO TRAE UNA ETIQUETA DE 2 POSICIONES QUE   *
000600*             : IDENTIFICA EL TIPO (PR,SI,ZN,DC,FO,SL,SC) Y LOS  *
000700*             : DATOS DEL TIPO SE REDEFINEN SOBRE UNA MISMA AREA *
000800*             : DE TRABAJO DE 290 POSICIONES.                    *
000900* USADO POR   : ZW1RPT01                                         *
001000******************************************************************
001100*  BITACORA DE CAMBIOS                                           *
001200*  FECHA       INIC  TICKET   DESCRIPCION                        *
001300*  ----------  ----  -------  -------------------------------    *
001400*  14/02/2024  EEDR  ZW-0101  VERSION INICIAL, CASOS UN SOLO     *
001500*                             ARCHIVO CON ETIQUETA DE 2 POS.     *
001600*  03/06/2024  EEDR  ZW-0114  SE AMPLIA FILLER DE PR Y ZN PARA   *
001700*                             DEJAR ESPACIO DE CRECIMIENTO.      *
001800*  19/11/2024  PEDR  ZW-0139  SE AGREGAN 88-LEVELS DE TIPO PARA  *
001900*                             EVITAR EVALUATE CONTRA LITERAL.    *
002000******************************************************************
002100 01  ZW1-CASE-REC.
002200     05  ZW1-TIPO-REGISTRO           PIC X(02).
002300         88  ZW1-ES-PROPIEDAD             VALUE 'PR'.
002400         88  ZW1-ES-SITIO                 VALUE 'SI'.
002500         88  ZW1-ES-ZONIFICACION          VALUE 'ZN'.
002600         88  ZW1-ES-CAPACIDAD             VALUE 'DC'.
002700         88  ZW1-ES-OPORTUNIDAD           VALUE 'FO'.
002800         88  ZW1-ES-LINEA-RESUMEN         VALUE 'SL'.
002900         88  ZW1-ES-ESCENARIO             VALUE 'SC'.
003000     05  ZW1-DATOS-REGISTRO          PIC X(290).
003100*---------------------------------------------------------------*
003200*   PR - DATOS GENERALES DE LA PROPIEDAD                        *
003300*---------------------------------------------------------------*
003400     05  ZW1-DATOS-PR  REDEFINES  ZW1-DATOS-REGISTRO.
003500         10  ZW1-PR-DIRECCION            PIC X(40).
003600         10  ZW1-PR-CIUDAD               PIC X(20).
003700         10  ZW1-PR-ESTADO               PIC X(02).
003800         10  ZW1-PR-ZIP                  PIC X(10).
003900         10  ZW1-PR-PARCELA              PIC X(20).
004000         10  ZW1-PR-CONDADO              PIC X(20).
004100         10  FILLER                      PIC X(178).
004200*---------------------------------------------------------------*
004300*   SI - DATOS DEL SITIO / TERRENO                               *
004400*---------------------------------------------------------------*
004500     05  ZW1-DATOS-SI  REDEFINES  ZW1-DATOS-REGISTRO.
004600         10  ZW1-SI-AREA-LOTE-ACRES      PIC S9(5)V99.
004700         10  ZW1-SI-AREA-LOTE-PIES       PIC S9(9).
004800         10  ZW1-SI-TIPO-LOTE            PIC X(20).
004900         10  ZW1-SI-FRENTE-CALLE         PIC S9(6).
005000         10  ZW1-SI-USO-ACTUAL           PIC X(30).
005100         10  FILLER                      PIC X(218).
005200*---------------------------------------------------------------*
005300*   ZN - PERFIL DE ZONIFICACION                                  *
005400*---------------------------------------------------------------*
005500     05  ZW1-DATOS-ZN  REDEFINES  ZW1-DATOS-REGISTRO.
005600         10  ZW1-ZN-CODIGO               PIC X(10).
005700         10  ZW1-ZN-DISTRITO             PIC X(30).
005800         10  ZW1-ZN-FAR-MAXIMO           PIC S9(3)V99.
005900         10  ZW1-ZN-PISOS-MAXIMOS        PIC S9(3).
006000         10  ZW1-ZN-ALTURA-MAXIMA        PIC S9(5).
006100         10  ZW1-ZN-COBERTURA-MAX        PIC S9(3)V9.
006200         10  ZW1-ZN-DISTRITO-HIST        PIC X(30).
006300         10  ZW1-ZN-ESTADO-TOD           PIC X(20).
006400         10  ZW1-ZN-BANDERA-LIVE-LOC     PIC X(01).
006500         10  FILLER                      PIC X(182).
006600*---------------------------------------------------------------*
006700*   DC - CAPACIDAD DE DESARROLLO SEGUN ZONIFICACION VIGENTE      *
006800*---------------------------------------------------------------*
006900     05  ZW1-DATOS-DC  REDEFINES  ZW1-DATOS-REGISTRO.
007000         10  ZW1-DC-AREA-MAX-CONSTR      PIC S9(9).
007100         10  ZW1-DC-DERECHOS-NO-USA      PIC S9(9).
007200         10  ZW1-DC-TASA-UTIL-FAR        PIC S9(3)V9.
007300         10  ZW1-DC-ALTURA-MAX-PISOS     PIC S9(3).
007400         10  ZW1-DC-UNIDADES-MAX-RES     PIC S9(6).
007500         10  ZW1-DC-CUARTOS-MAX-HOTEL    PIC S9(6).
007600         10  FILLER                      PIC X(253).
007700*---------------------------------------------------------------*
007800*   FO - OPORTUNIDAD FINANCIERA NO EXPLOTADA                     *
007900*---------------------------------------------------------------*
008000     05  ZW1-DATOS-FO  REDEFINES  ZW1-DATOS-REGISTRO.
008100         10  ZW1-FO-POTENCIAL-NO-USADO   PIC S9(3)V9.
008200         10  ZW1-FO-UNIDADES-POT-RES     PIC S9(6).
008300         10  ZW1-FO-CUARTOS-POT-HOTEL    PIC S9(6).
008400         10  FILLER                      PIC X(274).
008500*---------------------------------------------------------------*
008600*   SL - LINEA DE RESUMEN EJECUTIVO (HALLAZGO/OPORT/DESAFIO/REC) *
008700*---------------------------------------------------------------*
008800     05  ZW1-DATOS-SL  REDEFINES  ZW1-DATOS-REGISTRO.
008900         10  ZW1-SL-TIPO-LINEA           PIC X(01).
009000             88  ZW1-SL-HALLAZGO             VALUE 'F'.
009100             88  ZW1-SL-OPORTUNIDAD          VALUE 'O'.
009200             88  ZW1-SL-DESAFIO              VALUE 'C'.
009300             88  ZW1-SL-RECOMENDACION        VALUE 'R'.
009400         10  ZW1-SL-TEXTO                PIC X(100).
009500         10  FILLER                      PIC X(189).
009600*---------------------------------------------------------------*
009700*   SC - ESCENARIO DE DESARROLLO (HASTA 5 POR CASO)              *
009800*---------------------------------------------------------------*
009900     05  ZW1-DATOS-SC  REDEFINES  ZW1-DATOS-REGISTRO.
010000         10  ZW1-SC-SECUENCIA            PIC 9(02).
010100         10  ZW1-SC-NOMBRE               PIC X(30).
010200         10  ZW1-SC-BANDERA-RECOM        PIC X(01).
010300             88  ZW1-SC-ES-RECOMENDADO       VALUE 'Y'.
010400         10  ZW1-SC-AREA-TOTAL-PIES      PIC S9(9).
010500         10  ZW1-SC-PISOS                PIC S9(3).
010600         10  ZW1-SC-COMPONENTES          PIC X(80).
010700         10  ZW1-SC-NIVEL-RIESGO         PIC X(10).
010800         10  ZW1-SC-DEMANDA-MERCADO      PIC X(10).
010900         10  ZW1-SC-FLUJOS-INGRESO       PIC S9(2).
011000         10  ZW1-SC-COSTOS-DUROS         PIC S9(13)V99.
011100         10  ZW1-SC-COSTOS-BLANDOS       PIC S9(13)V99.
011200         10  ZW1-SC-COSTO-TERRENO        PIC S9(13)V99.
011300         10  ZW1-SC-COSTOS-FINANC        PIC S9(13)V99.
011400         10  ZW1-SC-CONTINGENCIA         PIC S9(13)V99.
011500         10  ZW1-SC-COSTO-TOTAL          PIC S9(13)V99.
011600         10  ZW1-SC-VALOR-ACTIVO-TOT     PIC S9(13)V99.
011700         10  ZW1-SC-UTILIDAD-DESARR      PIC S9(13)V99.
011800         10  ZW1-SC-ROI                  PIC S9(3)V9.
011900         10  ZW1-SC-IRR                  PIC S9(3)V9.
012000         10  ZW1-SC-MULTIPLO-CAPITAL     PIC S9(3)V99.
012100         10  ZW1-SC-RETORNO-EFECTIVO     PIC S9(3)V9.
012200         10  FILLER                      PIC X(06).
012300     05  FILLER                      PIC X(08) VALUE SPACES.
