000100******************************************************************
000200* FECHA       : 14/02/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : ZONEWISE - ANALISIS DE DESARROLLO INMOBILIARIO   *
000500* PROGRAMA    : ZW1FMT00                                         *
000600* TIPO        : RUTINA (CALLED)                                  *
000700* DESCRIPCION : RUTINA COMPARTIDA DE EDICION PARA EL REPORTE DE  *
000800*             : ANALISIS DE DESARROLLO. RECIBE UN CODIGO DE      *
000900*             : FUNCION (NUM/CUR/PCT) Y UN VALOR NUMERICO Y      *
001000*             : REGRESA EL VALOR YA FORMATEADO COMO CADENA, DE   *
001100*             : LA MISMA FORMA EN QUE DEBD1R00 CENTRALIZA EL     *
001200*             : MANEJO DE FILE STATUS PARA LOS PROGRAMAS BATCH.  *
001300* ARCHIVOS    : NO APLICA                                        *
001400* ACCION (ES) : NUM=NUMERO CON COMAS, CUR=MONEDA ESCALADA,       *
001500*             : PCT=PORCENTAJE A 1 DECIMAL                       *
001600* PROGRAMA(S) : LLAMADO POR ZW1RPT01                             *
001700* INSTALADO   : 14/02/2024                                       *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.     ZW1FMT00.
002100 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
002200 INSTALLATION.   BANCO INDUSTRIAL, S.A. - SEMILLERO ZONEWISE.
002300 DATE-WRITTEN.   14/02/2024.
002400 DATE-COMPILED.
002500 SECURITY.       USO INTERNO - PROGRAMACION APLICACIONES.
002600******************************************************************
002700*  BITACORA DE CAMBIOS                                           *
002800*  FECHA       INIC  TICKET   DESCRIPCION                        *
002900*  ----------  ----  -------  -------------------------------    *
003000*  14/02/2024  EEDR  ZW-0101  VERSION INICIAL. FUNCIONES NUM,    *
003100*                             CUR Y PCT SEGUN ESPECIFICACION DEL *
003200*                             REPORTE DE ANALISIS DE DESARROLLO. *
003300*  22/02/2024  EEDR  ZW-0104  CORRECCION: EL REDONDEO DE CUR SE  *
003400*                             HACIA ANTES DE ESCALAR, PROVOCANDO *
003500*                             DIFERENCIA DE UN CENTAVO EN LOS    *
003600*                             CASOS LIMITE (999999999.995).      *
003700*  05/03/2024  EEDR  ZW-0107  SE AGREGA COMPACTACION GENERICA    *
003800*                             (900-COMPACTAR-EDITADO) PARA NO    *
003900*                             REPETIR EL BARRIDO DE ESPACIOS EN  *
004000*                             CADA FUNCION.                      *
004100*  17/09/2024  PEDR  ZW-0122  SE AMPLIA WKS-VALOR-ENTERO A       *
004200*                             S9(13) PORQUE COSTO-TOTAL DE       *
004300*                             ESCENARIOS GRANDES DESBORDABA      *
004400*                             S9(11).                            *
004800*  19/11/2024  PEDR  ZW-0139  SE DOCUMENTA REGLA DE REDONDEO:    *
004900*                             SIEMPRE HALF-UP, NUNCA TRUNCADO,   *
005000*                             POR EXIGENCIA DEL AREA DE ANALISIS *
005100*                             INMOBILIARIO (VER ZW-0139 EN       *
005200*                             ZW1RPT01 TAMBIEN).                 *
005210*  02/12/2024  PEDR  ZW-0142  SE AGREGA FECHA/HORA DE LA ULTIMA  *
005220*                             LLAMADA Y CONTADOR DE INVOCACIONES *
005230*                             (77-LEVELS, ESQUEMA DE JM47ADM)    *
005240*                             PARA EL DIAGNOSTICO DE CODIGO DE   *
005250*                             FUNCION INVALIDO.                  *
005300******************************************************************
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000******************************************************************
006100*                CONTADORES Y CONTROLADORES (COMP)               *
006200******************************************************************
006300 01  WKS-CONTADORES-INTERNOS.
006400     05  WKS-INDICE-COMPACTAR        PIC 9(02) COMP VALUE ZEROS.
006500     05  WKS-LONG-CAMPO              PIC 9(02) COMP VALUE 20.
006600     05  FILLER                      PIC X(04) VALUE SPACES.
006610******************************************************************
006620*  RASTRO DE LA ULTIMA LLAMADA A LA RUTINA (ESQUEMA FECHA/HORA/  *
006630*  TIEMPO DE JM47ADM.CBL, ADAPTADO PARA DIAGNOSTICO DE CODIGO    *
006640*  DE FUNCION INVALIDO EN LUGAR DE BITACORA CICS).               *
006650******************************************************************
006660 77  WKS-FECHA-INVOCACION            PIC 9(06)        VALUE ZEROS.
006670 77  WKS-HORA-INVOCACION             PIC 9(06)        VALUE ZEROS.
006680 77  WKS-INVOCACIONES-ACUM           COMP-3 PIC S9(7) VALUE ZEROS.
006700******************************************************************
006800*                 AREA DE TRABAJO DE LAS FUNCIONES               *
006900******************************************************************
007000 01  WKS-AREA-TRABAJO.
007100     05  WKS-VALOR-ENTERO            PIC S9(13)     VALUE ZEROS.
007200     05  WKS-VALOR-ENTERO-R  REDEFINES WKS-VALOR-ENTERO.
007300         10  WKS-VALOR-ENTERO-DIGITOS    PIC 9(13).
007400     05  WKS-VALOR-ESCALADO-1DEC     PIC S9(5)V9    VALUE ZEROS.
007500     05  WKS-NUMERO-EDITADO          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.
007600     05  WKS-NUMERO-EDITADO-R REDEFINES WKS-NUMERO-EDITADO
007700                                      PIC X(17).
007800     05  WKS-MONEDA-EDIT-1DEC        PIC ZZZZ9.9.
007900     05  WKS-MONEDA-EDIT-1DEC-R REDEFINES WKS-MONEDA-EDIT-1DEC
008000                                      PIC X(07).
008100     05  WKS-MONEDA-EDIT-ENTERA      PIC Z(12)9.
008200     05  WKS-PORCENTAJE-EDIT         PIC ZZZ9.9.
008300     05  WKS-VALOR-COMPACTO          PIC X(20)      VALUE SPACES.
008400     05  WKS-CAMPO-ORIGEN            PIC X(20)      VALUE SPACES.
008500     05  FILLER                      PIC X(10)      VALUE SPACES.
008600******************************************************************
008700*                        LINKAGE SECTION                         *
008800******************************************************************
008900 LINKAGE SECTION.
009000 01  LK-FMT-FUNCION                  PIC X(03).
009100     88  LK-FMT-ES-NUMERO                VALUE 'NUM'.
009200     88  LK-FMT-ES-MONEDA                VALUE 'CUR'.
009300     88  LK-FMT-ES-PORCENTAJE            VALUE 'PCT'.
009400 01  LK-FMT-VALOR                    PIC S9(13)V99.
009500 01  LK-FMT-RESULTADO                PIC X(20).
009600 PROCEDURE DIVISION USING LK-FMT-FUNCION
009700                           LK-FMT-VALOR
009800                           LK-FMT-RESULTADO.
009900******************************************************************
010000*               S E C C I O N    P R I N C I P A L               *
010100******************************************************************
010200 000-CONTROL-PRINCIPAL SECTION.
010210     MOVE SPACES TO LK-FMT-RESULTADO
010220     ACCEPT WKS-FECHA-INVOCACION FROM DATE
010230     ACCEPT WKS-HORA-INVOCACION  FROM TIME
010240     ADD 1 TO WKS-INVOCACIONES-ACUM
010300     EVALUATE TRUE
010400         WHEN LK-FMT-ES-NUMERO
010500              PERFORM 100-FORMATEAR-NUMERO
010600         WHEN LK-FMT-ES-MONEDA
010700              PERFORM 200-FORMATEAR-MONEDA
010800         WHEN LK-FMT-ES-PORCENTAJE
010900              PERFORM 300-FORMATEAR-PORCENTAJE
011000         WHEN OTHER
011010              MOVE ALL '?' TO LK-FMT-RESULTADO
011020              DISPLAY '>>> ZW1FMT00 CODIGO INVALIDO: '
011030                       LK-FMT-FUNCION ' FECHA: '
011040                       WKS-FECHA-INVOCACION ' HORA: '
011050                       WKS-HORA-INVOCACION ' LLAMADA NO. '
011060                       WKS-INVOCACIONES-ACUM
011100     END-EVALUATE
011400     GOBACK.
011500 000-CONTROL-PRINCIPAL-E.  EXIT.
011600******************************************************************
011700*  FORMAT-NUMBER - ENTERO CON SEPARADOR DE MILES, SIN DECIMALES, *
011800*  REDONDEADO HALF-UP (ALEJADO DE CERO). EJ. 1234567->1,234,567  *
011900******************************************************************
012000 100-FORMATEAR-NUMERO SECTION.
012100     COMPUTE WKS-VALOR-ENTERO ROUNDED = LK-FMT-VALOR
012200     MOVE WKS-VALOR-ENTERO TO WKS-NUMERO-EDITADO
012300     MOVE WKS-NUMERO-EDITADO-R TO WKS-CAMPO-ORIGEN
012400     PERFORM 900-COMPACTAR-EDITADO
012500     MOVE WKS-VALOR-COMPACTO TO LK-FMT-RESULTADO.
012600 100-FORMATEAR-NUMERO-E.  EXIT.
012700******************************************************************
012800*  FORMAT-CURRENCY - ESCALA POR UMBRALES DESCENDENTES $B/$M/$K/$ *
012900*  LOS UMBRALES SON INCLUSIVOS, SE PRUEBAN DE MAYOR A MENOR.     *
013000******************************************************************
013100 200-FORMATEAR-MONEDA SECTION.
013200     IF LK-FMT-VALOR >= 1000000000
013300        COMPUTE WKS-VALOR-ESCALADO-1DEC ROUNDED =
013400                LK-FMT-VALOR / 1000000000
013500        MOVE WKS-VALOR-ESCALADO-1DEC TO WKS-MONEDA-EDIT-1DEC
013600        PERFORM 210-ARMAR-SUFIJO-B
013700     ELSE
013800        IF LK-FMT-VALOR >= 1000000
013900           COMPUTE WKS-VALOR-ESCALADO-1DEC ROUNDED =
014000                   LK-FMT-VALOR / 1000000
014100           MOVE WKS-VALOR-ESCALADO-1DEC TO WKS-MONEDA-EDIT-1DEC
014200           PERFORM 220-ARMAR-SUFIJO-M
014300        ELSE
014400           IF LK-FMT-VALOR >= 1000
014500              COMPUTE WKS-VALOR-ENTERO ROUNDED =
014600                      LK-FMT-VALOR / 1000
014700              MOVE WKS-VALOR-ENTERO TO WKS-MONEDA-EDIT-ENTERA
014800              PERFORM 230-ARMAR-SUFIJO-K
014900           ELSE
015000              COMPUTE WKS-VALOR-ENTERO ROUNDED = LK-FMT-VALOR
015100              MOVE WKS-VALOR-ENTERO TO WKS-MONEDA-EDIT-ENTERA
015200              PERFORM 240-ARMAR-SUFIJO-NINGUNO
015300           END-IF
015400        END-IF
015500     END-IF.
015600 200-FORMATEAR-MONEDA-E.  EXIT.
015700
015800 210-ARMAR-SUFIJO-B SECTION.
015900     MOVE WKS-MONEDA-EDIT-1DEC-R TO WKS-CAMPO-ORIGEN
016000     PERFORM 900-COMPACTAR-EDITADO
016100     STRING '$'                DELIMITED BY SIZE
016200            WKS-VALOR-COMPACTO DELIMITED BY SPACE
016300            'B'                DELIMITED BY SIZE
016400       INTO LK-FMT-RESULTADO.
016500 210-ARMAR-SUFIJO-B-E.  EXIT.
016600
016700 220-ARMAR-SUFIJO-M SECTION.
016800     MOVE WKS-MONEDA-EDIT-1DEC-R TO WKS-CAMPO-ORIGEN
016900     PERFORM 900-COMPACTAR-EDITADO
017000     STRING '$'                DELIMITED BY SIZE
017100            WKS-VALOR-COMPACTO DELIMITED BY SPACE
017200            'M'                DELIMITED BY SIZE
017300       INTO LK-FMT-RESULTADO.
017400 220-ARMAR-SUFIJO-M-E.  EXIT.
017500
017600 230-ARMAR-SUFIJO-K SECTION.
017700     MOVE WKS-MONEDA-EDIT-ENTERA TO WKS-CAMPO-ORIGEN
017800     PERFORM 900-COMPACTAR-EDITADO
017900     STRING '$'                DELIMITED BY SIZE
018000            WKS-VALOR-COMPACTO DELIMITED BY SPACE
018100            'K'                DELIMITED BY SIZE
018200       INTO LK-FMT-RESULTADO.
018300 230-ARMAR-SUFIJO-K-E.  EXIT.
018400
018500 240-ARMAR-SUFIJO-NINGUNO SECTION.
018600     MOVE WKS-MONEDA-EDIT-ENTERA TO WKS-CAMPO-ORIGEN
018700     PERFORM 900-COMPACTAR-EDITADO
018800     STRING '$'                DELIMITED BY SIZE
018900            WKS-VALOR-COMPACTO DELIMITED BY SPACE
019000       INTO LK-FMT-RESULTADO.
019100 240-ARMAR-SUFIJO-NINGUNO-E.  EXIT.
019200******************************************************************
019300*  FORMAT-PERCENT - REDONDEO A 1 DECIMAL, SUFIJO "%", HALF-UP    *
019400******************************************************************
019500 300-FORMATEAR-PORCENTAJE SECTION.
019600     COMPUTE WKS-VALOR-ESCALADO-1DEC ROUNDED = LK-FMT-VALOR
019700     MOVE WKS-VALOR-ESCALADO-1DEC TO WKS-PORCENTAJE-EDIT
019800     MOVE WKS-PORCENTAJE-EDIT TO WKS-CAMPO-ORIGEN
019900     PERFORM 900-COMPACTAR-EDITADO
020000     STRING WKS-VALOR-COMPACTO DELIMITED BY SPACE
020100            '%'                DELIMITED BY SIZE
020200       INTO LK-FMT-RESULTADO.
020300 300-FORMATEAR-PORCENTAJE-E.  EXIT.
020400******************************************************************
020500*  900-COMPACTAR-EDITADO - RECORRE WKS-CAMPO-ORIGEN (20 POS.)    *
020600*  BUSCANDO LA PRIMERA POSICION QUE NO SEA ESPACIO Y DEJA EL     *
020700*  RESULTADO JUSTIFICADO A LA IZQUIERDA EN WKS-VALOR-COMPACTO.   *
020800******************************************************************
020900 900-COMPACTAR-EDITADO SECTION.
021000     MOVE SPACES TO WKS-VALOR-COMPACTO
021100     PERFORM 910-AVANZAR-UN-CARACTER
021200        VARYING WKS-INDICE-COMPACTAR FROM 1 BY 1
021300        UNTIL WKS-INDICE-COMPACTAR > WKS-LONG-CAMPO
021400           OR  WKS-CAMPO-ORIGEN(WKS-INDICE-COMPACTAR:1)
021500                                    NOT = SPACE
021600     IF WKS-INDICE-COMPACTAR > WKS-LONG-CAMPO
021700        MOVE 1 TO WKS-INDICE-COMPACTAR
021800     END-IF
021900     MOVE WKS-CAMPO-ORIGEN(WKS-INDICE-COMPACTAR:)
022000       TO WKS-VALOR-COMPACTO.
022100 900-COMPACTAR-EDITADO-E.  EXIT.
022200
022300 910-AVANZAR-UN-CARACTER SECTION.
022400     CONTINUE.
022500 910-AVANZAR-UN-CARACTER-E.  EXIT.
