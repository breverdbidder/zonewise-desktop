000100******************************************************************
000200* FECHA       : 14/02/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : ZONEWISE - ANALISIS DE DESARROLLO INMOBILIARIO   *
000500* PROGRAMA    : ZW1RPT01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROGRAMA PRINCIPAL DEL REPORTE DE ANALISIS DE    *
000800*             : DESARROLLO. LEE EL ARCHIVO DE CASOS ZW1CASE      *
000900*             : (REGISTROS PR/SI/ZN/DC/FO/SL/SC ETIQUETADOS) Y   *
001000*             : POR CADA CASO ESCRIBE LAS CINCO SECCIONES DEL    *
001100*             : REPORTE EN ZW1RPT: PORTADA, RESUMEN EJECUTIVO,   *
001200*             : PERFIL DE PROPIEDAD, COMPARACION DE ESCENARIOS   *
001300*             : Y ANALISIS FINANCIERO DEL ESCENARIO RECOMENDADO. *
001400*             : NO HAY QUIEBRES NI TOTALES ENTRE CASOS; CADA     *
001500*             : CASO ES INDEPENDIENTE Y REPITE LA SECUENCIA      *
001600*             : COMPLETA DE SECCIONES.                           *
001700* ARCHIVOS    : ZW1CASE (ENTRADA, SECUENCIAL)                    *
001800*             : ZW1RPT  (SALIDA, 132 POSICIONES)                 *
001900* PROGRAMA(S) : LLAMA A ZW1FMT00 (EDICION DE NUMERO/MONEDA/PCT), *
002000*             : RUTINA DEBD1R00 PARA FILE STATUS EXTENDED        *
002100* INSTALADO   : 14/02/2024                                       *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.     ZW1RPT01.
002500 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
002600 INSTALLATION.   BANCO INDUSTRIAL, S.A. - SEMILLERO ZONEWISE.
002700 DATE-WRITTEN.   14/02/2024.
002800 DATE-COMPILED.
002900 SECURITY.       USO INTERNO - PROGRAMACION APLICACIONES.
003000******************************************************************
003100*  BITACORA DE CAMBIOS                                           *
003200*  FECHA       INIC  TICKET   DESCRIPCION                        *
003300*  ----------  ----  -------  -------------------------------    *
003400*  14/02/2024  EEDR  ZW-0101  VERSION INICIAL. LECTURA DE CASO   *
003500*                             (PR/SI/ZN/DC/FO/SL/SC) Y LAS CINCO *
003600*                             SECCIONES DEL REPORTE.             *
003700*  22/02/2024  EEDR  ZW-0104  SE AJUSTA 200-FORMATEAR-MONEDA DE  *
003800*                             ZW1FMT00 (VER BITACORA DE ESE      *
003900*                             PROGRAMA); NO REQUIRIO CAMBIO AQUI.*
004000*  05/03/2024  EEDR  ZW-0108  SE AGREGA TABLA WKS-TABLA-RESUMEN  *
004100*                             CON OCCURS DEPENDING ON PORQUE     *
004200*                             ALGUNOS CASOS TRAEN MAS DE 60      *
004300*                             LINEAS SL Y SE TRUNCABAN.          *
004400*  02/04/2024  EEDR  ZW-0111  CORRECCION: LA SECCION FINANCIERA  *
004500*                             SE ESCRIBIA AUNQUE NINGUN SC       *
004600*                             TRAJERA BANDERA-RECOM = 'Y'. SE    *
004700*                             AGREGA WKS-SW-HAY-RECOMENDADO.     *
004800*  15/04/2024  EEDR  ZW-0113  120-DERIVAR-FECHA-GENERADO AMPLIA  *
004900*                             WKS-FECHA-AA A CUATRO POSICIONES   *
005000*                             USANDO VENTANA DE SIGLO 50/49      *
005100*                             (< 50 = SIGLO 2000, >= 50 = 1900). *
005200*  19/11/2024  PEDR  ZW-0139  SE DOCUMENTA REGLA DE REDONDEO     *
005300*                             HALF-UP EN TODAS LAS SECCIONES     *
005400*                             FINANCIERAS (VER TAMBIEN ZW1FMT00, *
005500*                             BITACORA ZW-0139).                 *
005600*  03/12/2024  PEDR  ZW-0142  SE AGREGA CONTROL DE MAXIMO DE 5   *
005700*                             ESCENARIOS (WKS-ESCENARIO-CANT)    *
005800*                             POR PETICION DEL AREA DE ANALISIS  *
005900*                             INMOBILIARIO, QUE NUNCA MANEJA MAS *
006000*                             DE 5 ALTERNATIVAS POR CASO.        *
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT CASE-FILE   ASSIGN TO ZW1CASE
006900            ORGANIZATION   IS SEQUENTIAL
007000            ACCESS MODE    IS SEQUENTIAL
007100            FILE STATUS    IS FS-CASE-FILE
007200                              FSE-CASE-FILE.
007300     SELECT REPORT-FILE ASSIGN TO ZW1RPT
007400            FILE STATUS    IS FS-REPORT-FILE.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  CASE-FILE.
007800     COPY ZW1CASE.
007900 FD  REPORT-FILE
008000     RECORDING MODE IS F.
008100 01  REPORT-REC                     PIC X(132).
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400*   VARIABLES DE FILE STATUS (NORMAL Y EXTENDIDO) - CONVENCION   *
008500*   DEL DEPARTAMENTO, VER RUTINA DEBD1R00.                       *
008600******************************************************************
008700 01  WKS-FS-STATUS.
008800     05  FS-CASE-FILE                PIC 9(02)      VALUE ZEROS.
008900     05  FSE-CASE-FILE.
009000         10  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
009100         10  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
009200         10  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
009300     05  FS-REPORT-FILE               PIC 9(02)    VALUE ZEROS.
009310     05  FSE-REPORT-FILE.
009320         10  FSE-REPORT-RETURN           PIC S9(4) COMP-5 VALUE 0.
009330         10  FSE-REPORT-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009340         10  FSE-REPORT-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009400     05  PROGRAMA                     PIC X(08)  VALUE 'ZW1RPT01'.
009500     05  ARCHIVO                      PIC X(08)    VALUE SPACES.
009600     05  ACCION                       PIC X(10)    VALUE SPACES.
009700     05  LLAVE                        PIC X(32)    VALUE SPACES.
009800******************************************************************
009900*                CONTADORES Y CONTROLADORES (COMP)               *
010000******************************************************************
010100 01  WKS-CONTADORES.
010200     05  WKS-NUM-CASOS-PROCESADOS    PIC 9(05) COMP VALUE ZEROS.
010300     05  WKS-NUM-REGISTROS-LEIDOS    PIC 9(07) COMP VALUE ZEROS.
010400     05  WKS-IDX-RESUMEN             PIC 9(02) COMP VALUE ZEROS.
010500     05  WKS-IDX-ESCENARIO           PIC 9(02) COMP VALUE ZEROS.
010600     05  WKS-IDX-RECOMENDADO         PIC 9(02) COMP VALUE ZEROS.
010700     05  FILLER                      PIC X(10)      VALUE SPACES.
010800******************************************************************
010900*                        DISPARADORES                            *
011000******************************************************************
011100 01  WKS-DISPARADORES.
011200     05  WKS-CICLOS                  PIC X(02)      VALUE 'NO'.
011300         88  FIN-DEL-ARCHIVO             VALUE 'SI'.
011400     05  WKS-SW-CASO-ABIERTO         PIC X(02)      VALUE 'NO'.
011500     05  WKS-SW-HAY-RECOMENDADO      PIC X(02)      VALUE 'NO'.
011600         88  WKS-HAY-RECOMENDADO         VALUE 'SI'.
011700******************************************************************
011800*   REGISTRO ADELANTADO (LOOKAHEAD) - SE USA PARA DETECTAR EL    *
011900*   INICIO DE UN NUEVO CASO CUANDO APARECE OTRO REGISTRO 'PR'.   *
012000*   ES UNA COPIA DEL LAYOUT DE ZW1CASE CON PREFIJO ADL-, IGUAL   *
012100*   QUE FPMCTAN/FPMCTA2 EN EL PROGRAMA DE EDUCACION.             *
012200******************************************************************
012300     COPY ZW1CASE REPLACING ZW1- BY ADL-.
012400******************************************************************
012500*          AREAS DE RETENCION DE LOS DATOS DEL CASO ACTUAL       *
012600******************************************************************
012700 01  WKS-CASO-PROPIEDAD.
012800     05  WKS-PR-DIRECCION            PIC X(40)      VALUE SPACES.
012900     05  WKS-PR-CIUDAD               PIC X(20)      VALUE SPACES.
013000     05  WKS-PR-ESTADO               PIC X(02)      VALUE SPACES.
013100     05  WKS-PR-ZIP                  PIC X(10)      VALUE SPACES.
013200     05  WKS-PR-PARCELA              PIC X(20)      VALUE SPACES.
013300     05  WKS-PR-CONDADO              PIC X(20)      VALUE SPACES.
013400     05  FILLER                      PIC X(20)      VALUE SPACES.
013500 01  WKS-CASO-SITIO.
013600     05  WKS-SI-AREA-LOTE-ACRES      PIC S9(5)V99   VALUE ZEROS.
013700     05  WKS-SI-AREA-LOTE-PIES       PIC S9(9)      VALUE ZEROS.
013800     05  WKS-SI-TIPO-LOTE            PIC X(20)      VALUE SPACES.
013900     05  WKS-SI-FRENTE-CALLE         PIC S9(6)      VALUE ZEROS.
014000     05  WKS-SI-USO-ACTUAL           PIC X(30)      VALUE SPACES.
014100     05  FILLER                      PIC X(10)      VALUE SPACES.
014200 01  WKS-CASO-ZONIFICACION.
014300     05  WKS-ZN-CODIGO               PIC X(10)      VALUE SPACES.
014400     05  WKS-ZN-DISTRITO             PIC X(30)      VALUE SPACES.
014500     05  WKS-ZN-FAR-MAXIMO           PIC S9(3)V99   VALUE ZEROS.
014600     05  WKS-ZN-PISOS-MAXIMOS        PIC S9(3)      VALUE ZEROS.
014700     05  WKS-ZN-ALTURA-MAXIMA        PIC S9(5)      VALUE ZEROS.
014800     05  WKS-ZN-COBERTURA-MAX        PIC S9(3)V9    VALUE ZEROS.
014900     05  WKS-ZN-DISTRITO-HIST        PIC X(30)      VALUE SPACES.
015000     05  WKS-ZN-ESTADO-TOD           PIC X(20)      VALUE SPACES.
015100     05  WKS-ZN-BANDERA-LIVE-LOC     PIC X(01)      VALUE SPACE.
015200     05  FILLER                      PIC X(10)      VALUE SPACES.
015300 01  WKS-CASO-CAPACIDAD.
015400     05  WKS-DC-AREA-MAX-CONSTR      PIC S9(9)      VALUE ZEROS.
015500     05  WKS-DC-DERECHOS-NO-USA      PIC S9(9)      VALUE ZEROS.
015600     05  WKS-DC-TASA-UTIL-FAR        PIC S9(3)V9    VALUE ZEROS.
015700     05  WKS-DC-ALTURA-MAX-PISOS     PIC S9(3)      VALUE ZEROS.
015800     05  WKS-DC-UNIDADES-MAX-RES     PIC S9(6)      VALUE ZEROS.
015900     05  WKS-DC-CUARTOS-MAX-HOTEL    PIC S9(6)      VALUE ZEROS.
016000     05  FILLER                      PIC X(10)      VALUE SPACES.
016100 01  WKS-CASO-OPORTUNIDAD.
016200     05  WKS-FO-POTENCIAL-NO-USADO   PIC S9(3)V9    VALUE ZEROS.
016300     05  WKS-FO-UNIDADES-POT-RES     PIC S9(6)      VALUE ZEROS.
016400     05  WKS-FO-CUARTOS-POT-HOTEL    PIC S9(6)      VALUE ZEROS.
016500     05  FILLER                      PIC X(10)      VALUE SPACES.
016600******************************************************************
016700*   TABLA DE LINEAS DE RESUMEN EJECUTIVO (SL) - HASTA 60 POR     *
016800*   CASO. OCCURS DEPENDING ON PORQUE EL NUMERO DE HALLAZGOS,     *
016900*   OPORTUNIDADES, DESAFIOS Y RECOMENDACIONES VARIA POR CASO.    *
017000******************************************************************
017100 01  WKS-TABLA-RESUMEN.
017200     05  WKS-RESUMEN-CANT            PIC 9(03) COMP VALUE ZEROS.
017300     05  WKS-RESUMEN-LINEA  OCCURS 1 TO 60 TIMES
017400                             DEPENDING ON WKS-RESUMEN-CANT
017500                             INDEXED BY WKS-IX-RESUMEN.
017600         10  WKS-RL-TIPO             PIC X(01).
017700             88  WKS-RL-HALLAZGO         VALUE 'F'.
017800             88  WKS-RL-OPORTUNIDAD      VALUE 'O'.
017900             88  WKS-RL-DESAFIO          VALUE 'C'.
018000             88  WKS-RL-RECOMENDACION    VALUE 'R'.
018100         10  WKS-RL-TEXTO            PIC X(100).
018200******************************************************************
018300*   TABLA DE ESCENARIOS (SC) - MAXIMO 5 POR CASO, EN ORDEN DE    *
018400*   PRESENTACION (SCEN-SEQ).                                     *
018500******************************************************************
018600 01  WKS-TABLA-ESCENARIOS.
018700     05  WKS-ESCENARIO-CANT          PIC 9(02) COMP VALUE ZEROS.
018800     05  WKS-ESCENARIO      OCCURS 5 TIMES
018900                             INDEXED BY WKS-IX-ESCENARIO.
019000         10  WKS-SC-SECUENCIA        PIC 9(02).
019100         10  WKS-SC-NOMBRE           PIC X(30).
019200         10  WKS-SC-BANDERA-RECOM    PIC X(01).
019300             88  WKS-SC-ES-RECOMENDADO   VALUE 'Y'.
019400         10  WKS-SC-AREA-TOTAL-PIES  PIC S9(9).
019500         10  WKS-SC-PISOS            PIC S9(3).
019600         10  WKS-SC-COMPONENTES      PIC X(80).
019700         10  WKS-SC-NIVEL-RIESGO     PIC X(10).
019800         10  WKS-SC-DEMANDA-MERCADO  PIC X(10).
019900         10  WKS-SC-FLUJOS-INGRESO   PIC S9(2).
020000         10  WKS-SC-COSTOS-DUROS     PIC S9(13)V99.
020100         10  WKS-SC-COSTOS-BLANDOS   PIC S9(13)V99.
020200         10  WKS-SC-COSTO-TERRENO    PIC S9(13)V99.
020300         10  WKS-SC-COSTOS-FINANC    PIC S9(13)V99.
020400         10  WKS-SC-CONTINGENCIA     PIC S9(13)V99.
020500         10  WKS-SC-COSTO-TOTAL      PIC S9(13)V99.
020600         10  WKS-SC-VALOR-ACTIVO-TOT PIC S9(13)V99.
020700         10  WKS-SC-UTILIDAD-DESARR  PIC S9(13)V99.
020800         10  WKS-SC-ROI              PIC S9(3)V9.
020900         10  WKS-SC-IRR              PIC S9(3)V9.
021000         10  WKS-SC-MULTIPLO-CAPITAL PIC S9(3)V99.
021100         10  WKS-SC-RETORNO-EFECTIVO PIC S9(3)V9.
021200******************************************************************
021300*          PARAMETROS DE LLAMADA A ZW1FMT00                      *
021400******************************************************************
021500 01  WKS-PARM-FORMATO.
021600     05  WKS-FMT-FUNCION             PIC X(03)      VALUE SPACES.
021700     05  WKS-FMT-VALOR               PIC S9(13)V99  VALUE ZEROS.
021800     05  WKS-FMT-RESULTADO           PIC X(20)      VALUE SPACES.
021900******************************************************************
022000*   AREA GENERICA DE RECORTE (LEFT-TRIM) PARA VALORES EDITADOS   *
022100*   ARMADOS LOCALMENTE (MAX-FAR, EQUITY MULTIPLE, ETC.) QUE NO   *
022200*   PASAN POR ZW1FMT00 PORQUE NO SON NUM/CUR/PCT.                *
022300******************************************************************
022400 01  WKS-AREA-RECORTE.
022500     05  WKS-RECORTE-EDITADO         PIC X(20)      VALUE SPACES.
022600     05  WKS-RECORTE-COMPACTO        PIC X(20)      VALUE SPACES.
022700     05  WKS-RECORTE-INDICE          PIC 9(02) COMP VALUE ZEROS.
022800     05  WKS-RECORTE-LONGITUD        PIC 9(02) COMP VALUE 20.
022900 01  WKS-DECIMAL-PLANO-EDIT          PIC ZZ9.99.
023000 01  WKS-DECIMAL-PLANO-EDIT-R  REDEFINES WKS-DECIMAL-PLANO-EDIT
023100                                      PIC X(06).
023200 01  WKS-ACRES-EDIT                  PIC ZZZZ9.99.
023300 01  WKS-ACRES-EDIT-R  REDEFINES WKS-ACRES-EDIT
023400                                      PIC X(09).
023500******************************************************************
023600*   DERIVACION DE FECHA DE GENERACION ("MONTH DD, YYYY").        *
023700*   VENTANA DE SIGLO 50/49 SEGUN TICKET ZW-0113 (VER BITACORA).  *
023800******************************************************************
023900 01  WKS-FECHA-SISTEMA.
024000     05  WKS-FECHA-YYMMDD.
024100         10  WKS-FECHA-AA            PIC 9(02).
024200         10  WKS-FECHA-MM            PIC 9(02).
024300         10  WKS-FECHA-DD            PIC 9(02).
024400     05  WKS-FECHA-YYMMDD-R  REDEFINES WKS-FECHA-YYMMDD
024500                                      PIC 9(06).
024600     05  WKS-FECHA-ANIO-COMPLETO     PIC 9(04)      VALUE ZEROS.
024700     05  WKS-FECHA-TEXTO             PIC X(24)      VALUE SPACES.
024800     05  FILLER                      PIC X(08)      VALUE SPACES.
024900 01  WKS-MESES-TEXTO.
025000     05  FILLER                      PIC X(54)      VALUE
025100         'JANUARY  FEBRUARY MARCH    APRIL    MAY      JUNE     '.
025200     05  FILLER                      PIC X(54)      VALUE
025300         'JULY     AUGUST   SEPTEMBEROCTOBER  NOVEMBER DECEMBER '.
025400 01  WKS-TABLA-MESES  REDEFINES WKS-MESES-TEXTO.
025500     05  WKS-NOMBRE-MES  OCCURS 12 TIMES        PIC X(09).
025600******************************************************************
025700*          PLANTILLAS DE LINEA DE IMPRESION (132 POSICIONES)     *
025800******************************************************************
025900 01  WKS-LINEA-TITULO.
026000     05  FILLER                      PIC X(01)      VALUE SPACE.
026100     05  WKS-LT-TEXTO                PIC X(130)     VALUE SPACES.
026200     05  FILLER                      PIC X(01)      VALUE SPACE.
026300 01  WKS-LINEA-ETIQUETA-VALOR.
026400     05  FILLER                      PIC X(02)      VALUE SPACES.
026500     05  WKS-LEV-ETIQUETA            PIC X(30)      VALUE SPACES.
026600     05  FILLER                      PIC X(02)      VALUE SPACES.
026700     05  WKS-LEV-VALOR               PIC X(60)      VALUE SPACES.
026800     05  FILLER                      PIC X(38)      VALUE SPACES.
026900 01  WKS-LINEA-PANORAMA.
027000     05  FILLER                      PIC X(02)      VALUE SPACES.
027100     05  WKS-LP-ATRIBUTO             PIC X(20)      VALUE SPACES.
027200     05  FILLER                      PIC X(02)      VALUE SPACES.
027300     05  WKS-LP-ACTUAL               PIC X(20)      VALUE SPACES.
027400     05  FILLER                      PIC X(02)      VALUE SPACES.
027500     05  WKS-LP-MAXIMO               PIC X(20)      VALUE SPACES.
027600     05  FILLER                      PIC X(02)      VALUE SPACES.
027700     05  WKS-LP-OPORTUNIDAD          PIC X(30)      VALUE SPACES.
027800     05  FILLER                      PIC X(34)      VALUE SPACES.
027900 01  WKS-LINEA-COMPARATIVA.
028000     05  FILLER                      PIC X(02)      VALUE SPACES.
028100     05  WKS-LC-ETIQUETA             PIC X(18)      VALUE SPACES.
028200     05  WKS-LC-COLUMNA  OCCURS 5 TIMES             PIC X(20).
028300     05  FILLER                      PIC X(12)      VALUE SPACES.
028400 01  WKS-LINEA-BULLET.
028500     05  FILLER                      PIC X(04)      VALUE SPACES.
028600     05  WKS-LB-MARCADOR             PIC X(02)      VALUE '- '.
028700     05  WKS-LB-TEXTO                PIC X(100)     VALUE SPACES.
028800     05  FILLER                      PIC X(26)      VALUE SPACES.
028900 01  WKS-LINEA-EN-BLANCO.
029000     05  FILLER                      PIC X(132)     VALUE SPACES.
029100******************************************************************
029200*   AREAS AUXILIARES PARA CONSTRUCCION DE TEXTO DE LAS SECCIONES *
029300******************************************************************
029400 01  WKS-TEXTOS-AUXILIARES.
029500     05  WKS-AUX-CIUDAD-EDO-ZIP      PIC X(60)      VALUE SPACES.
029600     05  WKS-AUX-LOTE-AREA           PIC X(40)      VALUE SPACES.
029700     05  FILLER                      PIC X(82)      VALUE SPACES.
029800 LINKAGE SECTION.
029900 PROCEDURE DIVISION.
030000******************************************************************
030100*               S E C C I O N    P R I N C I P A L               *
030200******************************************************************
030300 000-PROCESO-PRINCIPAL SECTION.
030400     PERFORM 100-ABRIR-VALIDAR-ARCHIVOS
030500     PERFORM 120-DERIVAR-FECHA-GENERADO
030600     PERFORM 210-LEER-SIGUIENTE-REGISTRO
030700     PERFORM 200-PROCESAR-UN-CASO THRU 200-PROCESAR-UN-CASO-E
030800         UNTIL FIN-DEL-ARCHIVO
030900     PERFORM 800-ESTADISTICAS
031000     PERFORM 900-CIERRA-ARCHIVOS
031100     GOBACK.
031200 000-PROCESO-PRINCIPAL-E.  EXIT.
031300******************************************************************
031400*  100 - APERTURA Y VERIFICACION DE INTEGRIDAD DE FILE STATUS    *
031500******************************************************************
031600 100-ABRIR-VALIDAR-ARCHIVOS SECTION.
031700     OPEN INPUT  CASE-FILE
031800     OPEN OUTPUT REPORT-FILE
031900     PERFORM 110-VERIFICAR-INTEGRIDAD-FS.
032000 100-ABRIR-VALIDAR-ARCHIVOS-E.  EXIT.
032100
032200 110-VERIFICAR-INTEGRIDAD-FS SECTION.
032300     IF FS-CASE-FILE NOT EQUAL 0
032400        MOVE 'OPEN'      TO ACCION
032500        MOVE 'ZW1CASE'   TO ARCHIVO
032600        MOVE SPACES      TO LLAVE
032700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
032800                               LLAVE, FS-CASE-FILE, FSE-CASE-FILE
032900        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO ZW1CASE <<<'
033000        MOVE 16 TO RETURN-CODE
033100        GOBACK
033200     END-IF
033300     IF FS-REPORT-FILE NOT EQUAL 0
033400        MOVE 'OPEN'      TO ACCION
033500        MOVE 'ZW1RPT'    TO ARCHIVO
033600        MOVE SPACES      TO LLAVE
033700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
033800                               LLAVE, FS-REPORT-FILE,
033900                               FSE-REPORT-FILE
034000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO ZW1RPT <<<'
034100        MOVE 16 TO RETURN-CODE
034200        GOBACK
034300     END-IF.
034400 110-VERIFICAR-INTEGRIDAD-FS-E.  EXIT.
034500******************************************************************
034600*  120 - FECHA DE GENERACION DEL REPORTE, ESTILO "MONTH DD,YYYY" *
034700******************************************************************
034800 120-DERIVAR-FECHA-GENERADO SECTION.
034900     ACCEPT WKS-FECHA-YYMMDD FROM DATE
035000     IF WKS-FECHA-AA < 50
035100        COMPUTE WKS-FECHA-ANIO-COMPLETO = 2000 + WKS-FECHA-AA
035200     ELSE
035300        COMPUTE WKS-FECHA-ANIO-COMPLETO = 1900 + WKS-FECHA-AA
035400     END-IF
035500     MOVE SPACES TO WKS-FECHA-TEXTO
035600     STRING WKS-NOMBRE-MES(WKS-FECHA-MM)  DELIMITED BY SPACE
035700            ' '                           DELIMITED BY SIZE
035800            WKS-FECHA-DD                  DELIMITED BY SIZE
035900            ', '                          DELIMITED BY SIZE
036000            WKS-FECHA-ANIO-COMPLETO       DELIMITED BY SIZE
036100       INTO WKS-FECHA-TEXTO.
036200 120-DERIVAR-FECHA-GENERADO-E.  EXIT.
036300******************************************************************
036400*  200 - PROCESA UN CASO COMPLETO: CARGA DATOS, LOCALIZA EL      *
036500*  ESCENARIO RECOMENDADO Y ESCRIBE LAS CINCO SECCIONES.          *
036600******************************************************************
036700 200-PROCESAR-UN-CASO SECTION.
036800     PERFORM 220-CARGAR-DATOS-DEL-CASO
036900        THRU 220-CARGAR-DATOS-DEL-CASO-E
037000     PERFORM 240-LOCALIZAR-RECOMENDADO
037100     PERFORM 410-PORTADA-Y-METRICAS
037200     PERFORM 420-RESUMEN-EJECUTIVO
037300     PERFORM 430-PERFIL-DE-PROPIEDAD
037400     PERFORM 440-COMPARACION-DE-ESCENARIOS
037500     IF WKS-HAY-RECOMENDADO
037600        PERFORM 450-ANALISIS-FINANCIERO
037700     END-IF
037800     ADD 1 TO WKS-NUM-CASOS-PROCESADOS.
037900 200-PROCESAR-UN-CASO-E.  EXIT.
038000******************************************************************
038100*  210 - LEE EL SIGUIENTE REGISTRO DE ZW1CASE HACIA EL AREA      *
038200*  ADELANTADA (ADL-CASE-REC).                                    *
038300******************************************************************
038400 210-LEER-SIGUIENTE-REGISTRO SECTION.
038500     READ CASE-FILE INTO ADL-CASE-REC
038600         AT END SET FIN-DEL-ARCHIVO TO TRUE
038700     END-READ
038800     IF FS-CASE-FILE NOT EQUAL 0 AND NOT FIN-DEL-ARCHIVO
038900        PERFORM 700-ERROR-LECTURA
039000     END-IF
039100     IF NOT FIN-DEL-ARCHIVO
039200        ADD 1 TO WKS-NUM-REGISTROS-LEIDOS
039300     END-IF.
039400 210-LEER-SIGUIENTE-REGISTRO-E.  EXIT.
039500******************************************************************
039600*  220 - EL REGISTRO ADELANTADO YA TRAE UN 'PR' (INICIO DE       *
039700*  CASO). SE COPIA A LA RETENCION DE PROPIEDAD Y SE SIGUE        *
039800*  CLASIFICANDO HASTA QUE APAREZCA OTRO 'PR' O SE ACABE EL       *
039900*  ARCHIVO.                                                      *
040000******************************************************************
040100 220-CARGAR-DATOS-DEL-CASO SECTION.
040200     MOVE 'SI'                     TO WKS-SW-CASO-ABIERTO
040300     MOVE ZEROS                    TO WKS-RESUMEN-CANT
040400     MOVE ZEROS                    TO WKS-ESCENARIO-CANT
040500     MOVE ADL-PR-DIRECCION         TO WKS-PR-DIRECCION
040600     MOVE ADL-PR-CIUDAD            TO WKS-PR-CIUDAD
040700     MOVE ADL-PR-ESTADO            TO WKS-PR-ESTADO
040800     MOVE ADL-PR-ZIP               TO WKS-PR-ZIP
040900     MOVE ADL-PR-PARCELA           TO WKS-PR-PARCELA
041000     MOVE ADL-PR-CONDADO           TO WKS-PR-CONDADO
041100     PERFORM 210-LEER-SIGUIENTE-REGISTRO
041200     PERFORM 225-CLASIFICAR-REGISTRO-ADELANTADO
041300        THRU 225-CLASIFICAR-REGISTRO-ADELANTADO-E
041400        UNTIL FIN-DEL-ARCHIVO OR ADL-ES-PROPIEDAD
041500     MOVE 'NO' TO WKS-SW-CASO-ABIERTO.
041600 220-CARGAR-DATOS-DEL-CASO-E.  EXIT.
041700
041800 225-CLASIFICAR-REGISTRO-ADELANTADO SECTION.
041900     EVALUATE TRUE
042000         WHEN ADL-ES-SITIO
042100              MOVE ADL-SI-AREA-LOTE-ACRES
042200                                        TO WKS-SI-AREA-LOTE-ACRES
042300              MOVE ADL-SI-AREA-LOTE-PIES
042400                                        TO WKS-SI-AREA-LOTE-PIES
042500              MOVE ADL-SI-TIPO-LOTE        TO WKS-SI-TIPO-LOTE
042600              MOVE ADL-SI-FRENTE-CALLE     TO WKS-SI-FRENTE-CALLE
042700              MOVE ADL-SI-USO-ACTUAL       TO WKS-SI-USO-ACTUAL
042800         WHEN ADL-ES-ZONIFICACION
042900              MOVE ADL-ZN-CODIGO           TO WKS-ZN-CODIGO
043000              MOVE ADL-ZN-DISTRITO         TO WKS-ZN-DISTRITO
043100              MOVE ADL-ZN-FAR-MAXIMO       TO WKS-ZN-FAR-MAXIMO
043200              MOVE ADL-ZN-PISOS-MAXIMOS    TO WKS-ZN-PISOS-MAXIMOS
043300              MOVE ADL-ZN-ALTURA-MAXIMA    TO WKS-ZN-ALTURA-MAXIMA
043400              MOVE ADL-ZN-COBERTURA-MAX    TO WKS-ZN-COBERTURA-MAX
043500              MOVE ADL-ZN-DISTRITO-HIST    TO WKS-ZN-DISTRITO-HIST
043600              MOVE ADL-ZN-ESTADO-TOD       TO WKS-ZN-ESTADO-TOD
043700              MOVE ADL-ZN-BANDERA-LIVE-LOC
043800                                        TO WKS-ZN-BANDERA-LIVE-LOC
043900         WHEN ADL-ES-CAPACIDAD
044000              MOVE ADL-DC-AREA-MAX-CONSTR
044100                                        TO WKS-DC-AREA-MAX-CONSTR
044200              MOVE ADL-DC-DERECHOS-NO-USA
044300                                        TO WKS-DC-DERECHOS-NO-USA
044400              MOVE ADL-DC-TASA-UTIL-FAR    TO WKS-DC-TASA-UTIL-FAR
044500              MOVE ADL-DC-ALTURA-MAX-PISOS
044600                                        TO WKS-DC-ALTURA-MAX-PISOS
044700              MOVE ADL-DC-UNIDADES-MAX-RES
044800                                        TO WKS-DC-UNIDADES-MAX-RES
044900              MOVE ADL-DC-CUARTOS-MAX-HOTEL
045000                                       TO WKS-DC-CUARTOS-MAX-HOTEL
045100         WHEN ADL-ES-OPORTUNIDAD
045200              MOVE ADL-FO-POTENCIAL-NO-USADO
045300                                      TO WKS-FO-POTENCIAL-NO-USADO
045400              MOVE ADL-FO-UNIDADES-POT-RES
045500                                        TO WKS-FO-UNIDADES-POT-RES
045600              MOVE ADL-FO-CUARTOS-POT-HOTEL
045700                                       TO WKS-FO-CUARTOS-POT-HOTEL
045800         WHEN ADL-ES-LINEA-RESUMEN
045900              ADD 1 TO WKS-RESUMEN-CANT
046000              SET WKS-IX-RESUMEN TO WKS-RESUMEN-CANT
046100              MOVE ADL-SL-TIPO-LINEA
046200                        TO WKS-RL-TIPO(WKS-IX-RESUMEN)
046300              MOVE ADL-SL-TEXTO
046400                        TO WKS-RL-TEXTO(WKS-IX-RESUMEN)
046500         WHEN ADL-ES-ESCENARIO
046600              IF WKS-ESCENARIO-CANT < 5
046700                 ADD 1 TO WKS-ESCENARIO-CANT
046800                 SET WKS-IX-ESCENARIO TO WKS-ESCENARIO-CANT
046900                 PERFORM 226-CARGAR-ESCENARIO
047000              END-IF
047100     END-EVALUATE
047200     PERFORM 210-LEER-SIGUIENTE-REGISTRO.
047300 225-CLASIFICAR-REGISTRO-ADELANTADO-E.  EXIT.
047400
047500 226-CARGAR-ESCENARIO SECTION.
047600     MOVE ADL-SC-SECUENCIA
047700               TO WKS-SC-SECUENCIA(WKS-IX-ESCENARIO)
047800     MOVE ADL-SC-NOMBRE
047900               TO WKS-SC-NOMBRE(WKS-IX-ESCENARIO)
048000     MOVE ADL-SC-BANDERA-RECOM
048100               TO WKS-SC-BANDERA-RECOM(WKS-IX-ESCENARIO)
048200     MOVE ADL-SC-AREA-TOTAL-PIES
048300               TO WKS-SC-AREA-TOTAL-PIES(WKS-IX-ESCENARIO)
048400     MOVE ADL-SC-PISOS
048500               TO WKS-SC-PISOS(WKS-IX-ESCENARIO)
048600     MOVE ADL-SC-COMPONENTES
048700               TO WKS-SC-COMPONENTES(WKS-IX-ESCENARIO)
048800     MOVE ADL-SC-NIVEL-RIESGO
048900               TO WKS-SC-NIVEL-RIESGO(WKS-IX-ESCENARIO)
049000     MOVE ADL-SC-DEMANDA-MERCADO
049100               TO WKS-SC-DEMANDA-MERCADO(WKS-IX-ESCENARIO)
049200     MOVE ADL-SC-FLUJOS-INGRESO
049300               TO WKS-SC-FLUJOS-INGRESO(WKS-IX-ESCENARIO)
049400     MOVE ADL-SC-COSTOS-DUROS
049500               TO WKS-SC-COSTOS-DUROS(WKS-IX-ESCENARIO)
049600     MOVE ADL-SC-COSTOS-BLANDOS
049700               TO WKS-SC-COSTOS-BLANDOS(WKS-IX-ESCENARIO)
049800     MOVE ADL-SC-COSTO-TERRENO
049900               TO WKS-SC-COSTO-TERRENO(WKS-IX-ESCENARIO)
050000     MOVE ADL-SC-COSTOS-FINANC
050100               TO WKS-SC-COSTOS-FINANC(WKS-IX-ESCENARIO)
050200     MOVE ADL-SC-CONTINGENCIA
050300               TO WKS-SC-CONTINGENCIA(WKS-IX-ESCENARIO)
050400     MOVE ADL-SC-COSTO-TOTAL
050500               TO WKS-SC-COSTO-TOTAL(WKS-IX-ESCENARIO)
050600     MOVE ADL-SC-VALOR-ACTIVO-TOT
050700               TO WKS-SC-VALOR-ACTIVO-TOT(WKS-IX-ESCENARIO)
050800     MOVE ADL-SC-UTILIDAD-DESARR
050900               TO WKS-SC-UTILIDAD-DESARR(WKS-IX-ESCENARIO)
051000     MOVE ADL-SC-ROI
051100               TO WKS-SC-ROI(WKS-IX-ESCENARIO)
051200     MOVE ADL-SC-IRR
051300               TO WKS-SC-IRR(WKS-IX-ESCENARIO)
051400     MOVE ADL-SC-MULTIPLO-CAPITAL
051500               TO WKS-SC-MULTIPLO-CAPITAL(WKS-IX-ESCENARIO)
051600     MOVE ADL-SC-RETORNO-EFECTIVO
051700               TO WKS-SC-RETORNO-EFECTIVO(WKS-IX-ESCENARIO).
051800 226-CARGAR-ESCENARIO-E.  EXIT.
051900******************************************************************
052000*  240 - RECORRE LA TABLA DE ESCENARIOS BUSCANDO BANDERA-RECOM   *
052100*  = 'Y'. SI NINGUNO LA TRAE, LA SECCION FINANCIERA SE OMITE     *
052200*  POR COMPLETO (ZW-0111).                                       *
052300******************************************************************
052400 240-LOCALIZAR-RECOMENDADO SECTION.
052500     MOVE 'NO' TO WKS-SW-HAY-RECOMENDADO
052600     MOVE ZEROS TO WKS-IDX-RECOMENDADO
052700     PERFORM 241-EXAMINAR-UN-ESCENARIO
052800        VARYING WKS-IX-ESCENARIO FROM 1 BY 1
052900        UNTIL WKS-IX-ESCENARIO > WKS-ESCENARIO-CANT
053000           OR WKS-HAY-RECOMENDADO.
053100 240-LOCALIZAR-RECOMENDADO-E.  EXIT.
053200
053300 241-EXAMINAR-UN-ESCENARIO SECTION.
053400     IF WKS-SC-ES-RECOMENDADO(WKS-IX-ESCENARIO)
053500        MOVE 'SI' TO WKS-SW-HAY-RECOMENDADO
053600        SET WKS-IDX-RECOMENDADO TO WKS-IX-ESCENARIO
053700     END-IF.
053800 241-EXAMINAR-UN-ESCENARIO-E.  EXIT.
053900******************************************************************
054000*  410 - PORTADA CON DIRECCION, FECHA GENERADA Y METRICAS CLAVE  *
054100*  (MAX BUILDING AREA, UNUSED RIGHTS, FAR UTILIZATION, MAX       *
054200*  STORIES).                                                     *
054300******************************************************************
054400 410-PORTADA-Y-METRICAS SECTION.
054500     MOVE WKS-LINEA-EN-BLANCO TO REPORT-REC
054600     WRITE REPORT-REC AFTER ADVANCING TOP-OF-FORM
054700
054800     MOVE 'DEVELOPMENT ANALYSIS REPORT'  TO WKS-LT-TEXTO
054900     MOVE WKS-LINEA-TITULO      TO REPORT-REC
055000     WRITE REPORT-REC
055100
055200     MOVE WKS-PR-DIRECCION      TO WKS-LT-TEXTO
055300     MOVE WKS-LINEA-TITULO      TO REPORT-REC
055400     WRITE REPORT-REC
055500
055600     MOVE SPACES TO WKS-AUX-CIUDAD-EDO-ZIP
055700     STRING WKS-PR-CIUDAD  DELIMITED BY SPACE
055800            ', '           DELIMITED BY SIZE
055900            WKS-PR-ESTADO  DELIMITED BY SPACE
056000            ' '            DELIMITED BY SIZE
056100            WKS-PR-ZIP     DELIMITED BY SPACE
056200       INTO WKS-AUX-CIUDAD-EDO-ZIP
056300     MOVE WKS-AUX-CIUDAD-EDO-ZIP TO WKS-LT-TEXTO
056400     MOVE WKS-LINEA-TITULO       TO REPORT-REC
056500     WRITE REPORT-REC
056600
056700     STRING 'GENERATED: ' DELIMITED BY SIZE
056800            WKS-FECHA-TEXTO DELIMITED BY SPACE
056900       INTO WKS-LT-TEXTO
057000     MOVE WKS-LINEA-TITULO       TO REPORT-REC
057100     WRITE REPORT-REC
057200
057300     MOVE WKS-LINEA-EN-BLANCO    TO REPORT-REC
057400     WRITE REPORT-REC
057500
057600     MOVE 'KEY METRICS'          TO WKS-LEV-ETIQUETA
057700     MOVE SPACES                 TO WKS-LEV-VALOR
057800     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
057900     WRITE REPORT-REC
058000
058100     MOVE 'NUM' TO WKS-FMT-FUNCION
058200     MOVE WKS-DC-AREA-MAX-CONSTR TO WKS-FMT-VALOR
058400     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
058500                            WKS-FMT-RESULTADO
058600     MOVE 'Max Building Area (ft2)' TO WKS-LEV-ETIQUETA
058700     STRING WKS-FMT-RESULTADO DELIMITED BY SPACE
058800            ' ft2'            DELIMITED BY SIZE
058900       INTO WKS-LEV-VALOR
059000     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
059100     WRITE REPORT-REC
059200
059300     MOVE 'NUM' TO WKS-FMT-FUNCION
059400     MOVE WKS-DC-DERECHOS-NO-USA TO WKS-FMT-VALOR
059500     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
059600                            WKS-FMT-RESULTADO
059700     MOVE 'Unused Rights (ft2)' TO WKS-LEV-ETIQUETA
059800     STRING WKS-FMT-RESULTADO DELIMITED BY SPACE
059900            ' ft2'            DELIMITED BY SIZE
060000       INTO WKS-LEV-VALOR
060100     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
060200     WRITE REPORT-REC
060300
060400     MOVE 'PCT' TO WKS-FMT-FUNCION
060500     MOVE WKS-DC-TASA-UTIL-FAR TO WKS-FMT-VALOR
060600     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
060700                            WKS-FMT-RESULTADO
060800     MOVE 'FAR Utilization (%)' TO WKS-LEV-ETIQUETA
060900     MOVE WKS-FMT-RESULTADO     TO WKS-LEV-VALOR
061000     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
061100     WRITE REPORT-REC
061200
061300     MOVE 'Max Stories'         TO WKS-LEV-ETIQUETA
061400     IF WKS-DC-ALTURA-MAX-PISOS = 0
061500        MOVE 'N/A'              TO WKS-LEV-VALOR
061600     ELSE
061700        MOVE 'NUM' TO WKS-FMT-FUNCION
061800        MOVE WKS-DC-ALTURA-MAX-PISOS TO WKS-FMT-VALOR
061900        CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
062000                               WKS-FMT-RESULTADO
062100        MOVE WKS-FMT-RESULTADO  TO WKS-LEV-VALOR
062200     END-IF
062300     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
062400     WRITE REPORT-REC.
062500 410-PORTADA-Y-METRICAS-E.  EXIT.
062600******************************************************************
062700*  420 - RESUMEN EJECUTIVO: PANORAMA, HALLAZGOS, OPORTUNIDADES,  *
062800*  DESAFIOS Y RECOMENDACION.                                     *
062900******************************************************************
063000 420-RESUMEN-EJECUTIVO SECTION.
063100     MOVE WKS-LINEA-EN-BLANCO TO REPORT-REC
063200     WRITE REPORT-REC
063300     MOVE 'EXECUTIVE SUMMARY' TO WKS-LT-TEXTO
063400     MOVE WKS-LINEA-TITULO    TO REPORT-REC
063500     WRITE REPORT-REC
063600     PERFORM 421-TABLA-PANORAMA
063700     PERFORM 422-HALLAZGOS-CLAVE
063800     PERFORM 423-OPORTUNIDADES
063900     PERFORM 424-DESAFIOS
064000     PERFORM 425-RECOMENDACION.
064100 420-RESUMEN-EJECUTIVO-E.  EXIT.
064200******************************************************************
064300*  421 - PROPERTY SNAPSHOT: BUILDING AREA, FAR, RESIDENTIAL,     *
064400*  HOTEL - COLUMNAS ATTRIBUTE/CURRENT/MAXIMUM/OPPORTUNITY.       *
064500******************************************************************
064600 421-TABLA-PANORAMA SECTION.
064700     MOVE WKS-LINEA-EN-BLANCO TO REPORT-REC
064800     WRITE REPORT-REC
064900     MOVE 'PROPERTY SNAPSHOT' TO WKS-LP-ATRIBUTO
065000     MOVE SPACES              TO WKS-LP-ACTUAL WKS-LP-MAXIMO
065100                                  WKS-LP-OPORTUNIDAD
065200     MOVE WKS-LINEA-PANORAMA  TO REPORT-REC
065300     WRITE REPORT-REC
065400     MOVE 'Attribute'         TO WKS-LP-ATRIBUTO
065500     MOVE 'Current'           TO WKS-LP-ACTUAL
065600     MOVE 'Maximum'           TO WKS-LP-MAXIMO
065700     MOVE 'Opportunity'       TO WKS-LP-OPORTUNIDAD
065800     MOVE WKS-LINEA-PANORAMA  TO REPORT-REC
065900     WRITE REPORT-REC
066000
066100     MOVE 'Building Area'     TO WKS-LP-ATRIBUTO
066200     MOVE 'N/A'               TO WKS-LP-ACTUAL
066300     MOVE 'NUM' TO WKS-FMT-FUNCION
066400     MOVE WKS-DC-AREA-MAX-CONSTR TO WKS-FMT-VALOR
066500     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
066600                            WKS-FMT-RESULTADO
066700     STRING WKS-FMT-RESULTADO DELIMITED BY SPACE
066800            ' ft2'            DELIMITED BY SIZE
066900       INTO WKS-LP-MAXIMO
067000     MOVE 'NUM' TO WKS-FMT-FUNCION
067100     MOVE WKS-DC-DERECHOS-NO-USA TO WKS-FMT-VALOR
067200     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
067300                            WKS-FMT-RESULTADO
067400     STRING '+'                DELIMITED BY SIZE
067500            WKS-FMT-RESULTADO  DELIMITED BY SPACE
067600            ' ft2'             DELIMITED BY SIZE
067700       INTO WKS-LP-OPORTUNIDAD
067800     MOVE WKS-LINEA-PANORAMA  TO REPORT-REC
067900     WRITE REPORT-REC
068000
068100     MOVE 'FAR'                TO WKS-LP-ATRIBUTO
068200     MOVE 'PCT' TO WKS-FMT-FUNCION
068300     MOVE WKS-DC-TASA-UTIL-FAR TO WKS-FMT-VALOR
068400     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
068500                            WKS-FMT-RESULTADO
068600     MOVE WKS-FMT-RESULTADO    TO WKS-LP-ACTUAL
068700     MOVE WKS-ZN-FAR-MAXIMO    TO WKS-DECIMAL-PLANO-EDIT
068800     MOVE WKS-DECIMAL-PLANO-EDIT-R TO WKS-RECORTE-EDITADO
068900     PERFORM 465-COMPACTAR-VALOR-LOCAL
069000     MOVE WKS-RECORTE-COMPACTO TO WKS-LP-MAXIMO
069100     MOVE 'PCT' TO WKS-FMT-FUNCION
069200     MOVE WKS-FO-POTENCIAL-NO-USADO TO WKS-FMT-VALOR
069300     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
069400                            WKS-FMT-RESULTADO
069500     STRING WKS-FMT-RESULTADO DELIMITED BY SPACE
069600            ' untapped'       DELIMITED BY SIZE
069700       INTO WKS-LP-OPORTUNIDAD
069800     MOVE WKS-LINEA-PANORAMA  TO REPORT-REC
069900     WRITE REPORT-REC
070000
070100     MOVE 'Residential'        TO WKS-LP-ATRIBUTO
070200     MOVE 'N/A'                TO WKS-LP-ACTUAL
070300     MOVE 'NUM' TO WKS-FMT-FUNCION
070400     MOVE WKS-DC-UNIDADES-MAX-RES TO WKS-FMT-VALOR
070500     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
070600                            WKS-FMT-RESULTADO
070700     STRING WKS-FMT-RESULTADO DELIMITED BY SPACE
070800            ' units'          DELIMITED BY SIZE
070900       INTO WKS-LP-MAXIMO
071000     MOVE 'NUM' TO WKS-FMT-FUNCION
071100     MOVE WKS-FO-UNIDADES-POT-RES TO WKS-FMT-VALOR
071200     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
071300                            WKS-FMT-RESULTADO
071400     STRING WKS-FMT-RESULTADO DELIMITED BY SPACE
071500            ' potential'      DELIMITED BY SIZE
071600       INTO WKS-LP-OPORTUNIDAD
071700     MOVE WKS-LINEA-PANORAMA  TO REPORT-REC
071800     WRITE REPORT-REC
071900
072000     MOVE 'Hotel'               TO WKS-LP-ATRIBUTO
072100     MOVE 'N/A'                 TO WKS-LP-ACTUAL
072200     MOVE 'NUM' TO WKS-FMT-FUNCION
072300     MOVE WKS-DC-CUARTOS-MAX-HOTEL TO WKS-FMT-VALOR
072400     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
072500                            WKS-FMT-RESULTADO
072600     STRING WKS-FMT-RESULTADO DELIMITED BY SPACE
072700            ' rooms'          DELIMITED BY SIZE
072800       INTO WKS-LP-MAXIMO
072900     MOVE 'NUM' TO WKS-FMT-FUNCION
073000     MOVE WKS-FO-CUARTOS-POT-HOTEL TO WKS-FMT-VALOR
073100     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
073200                            WKS-FMT-RESULTADO
073300     STRING WKS-FMT-RESULTADO DELIMITED BY SPACE
073400            ' potential'      DELIMITED BY SIZE
073500       INTO WKS-LP-OPORTUNIDAD
073600     MOVE WKS-LINEA-PANORAMA  TO REPORT-REC
073700     WRITE REPORT-REC.
073800 421-TABLA-PANORAMA-E.  EXIT.
073900
074000 422-HALLAZGOS-CLAVE SECTION.
074100     MOVE WKS-LINEA-EN-BLANCO TO REPORT-REC
074200     WRITE REPORT-REC
074300     MOVE 'KEY FINDINGS'      TO WKS-LEV-ETIQUETA
074400     MOVE SPACES              TO WKS-LEV-VALOR
074500     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
074600     WRITE REPORT-REC
074700     PERFORM 427-EXAMINAR-LINEA-HALLAZGO
074800        VARYING WKS-IX-RESUMEN FROM 1 BY 1
074900        UNTIL WKS-IX-RESUMEN > WKS-RESUMEN-CANT.
075000 422-HALLAZGOS-CLAVE-E.  EXIT.
075100
075200 427-EXAMINAR-LINEA-HALLAZGO SECTION.
075300     IF WKS-RL-HALLAZGO(WKS-IX-RESUMEN)
075400        MOVE WKS-RL-TEXTO(WKS-IX-RESUMEN) TO WKS-LB-TEXTO
075500        MOVE WKS-LINEA-BULLET TO REPORT-REC
075600        WRITE REPORT-REC
075700     END-IF.
075800 427-EXAMINAR-LINEA-HALLAZGO-E.  EXIT.
075900******************************************************************
076000*  423 - OPPORTUNITIES (LINE-TYPE = 'O')                         *
076100******************************************************************
076200 423-OPORTUNIDADES SECTION.
076300     MOVE WKS-LINEA-EN-BLANCO TO REPORT-REC
076400     WRITE REPORT-REC
076500     MOVE 'OPPORTUNITIES'     TO WKS-LEV-ETIQUETA
076600     MOVE SPACES              TO WKS-LEV-VALOR
076700     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
076800     WRITE REPORT-REC
076900     PERFORM 428-EXAMINAR-LINEA-OPORTUNIDAD
077000        VARYING WKS-IX-RESUMEN FROM 1 BY 1
077100        UNTIL WKS-IX-RESUMEN > WKS-RESUMEN-CANT.
077200 423-OPORTUNIDADES-E.  EXIT.
077300
077400 428-EXAMINAR-LINEA-OPORTUNIDAD SECTION.
077500     IF WKS-RL-OPORTUNIDAD(WKS-IX-RESUMEN)
077600        MOVE WKS-RL-TEXTO(WKS-IX-RESUMEN) TO WKS-LB-TEXTO
077700        MOVE WKS-LINEA-BULLET TO REPORT-REC
077800        WRITE REPORT-REC
077900     END-IF.
078000 428-EXAMINAR-LINEA-OPORTUNIDAD-E.  EXIT.
078100******************************************************************
078200*  424 - CHALLENGES (LINE-TYPE = 'C')                            *
078300******************************************************************
078400 424-DESAFIOS SECTION.
078500     MOVE WKS-LINEA-EN-BLANCO TO REPORT-REC
078600     WRITE REPORT-REC
078700     MOVE 'CHALLENGES'        TO WKS-LEV-ETIQUETA
078800     MOVE SPACES              TO WKS-LEV-VALOR
078900     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
079000     WRITE REPORT-REC
079100     PERFORM 429-EXAMINAR-LINEA-DESAFIO
079200        VARYING WKS-IX-RESUMEN FROM 1 BY 1
079300        UNTIL WKS-IX-RESUMEN > WKS-RESUMEN-CANT.
079400 424-DESAFIOS-E.  EXIT.
079500
079600 429-EXAMINAR-LINEA-DESAFIO SECTION.
079700     IF WKS-RL-DESAFIO(WKS-IX-RESUMEN)
079800        MOVE WKS-RL-TEXTO(WKS-IX-RESUMEN) TO WKS-LB-TEXTO
079900        MOVE WKS-LINEA-BULLET TO REPORT-REC
080000        WRITE REPORT-REC
080100     END-IF.
080200 429-EXAMINAR-LINEA-DESAFIO-E.  EXIT.
080300******************************************************************
080400*  425 - RECOMMENDATION PARAGRAPH (LINE-TYPE = 'R')              *
080500******************************************************************
080600 425-RECOMENDACION SECTION.
080700     MOVE WKS-LINEA-EN-BLANCO TO REPORT-REC
080800     WRITE REPORT-REC
080900     MOVE 'RECOMMENDATION'    TO WKS-LEV-ETIQUETA
081000     MOVE SPACES              TO WKS-LEV-VALOR
081100     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
081200     WRITE REPORT-REC
081300     PERFORM 42A-EXAMINAR-LINEA-RECOMENDACION
081400        VARYING WKS-IX-RESUMEN FROM 1 BY 1
081500        UNTIL WKS-IX-RESUMEN > WKS-RESUMEN-CANT.
081600 425-RECOMENDACION-E.  EXIT.
081700
081800 42A-EXAMINAR-LINEA-RECOMENDACION SECTION.
081900     IF WKS-RL-RECOMENDACION(WKS-IX-RESUMEN)
082000        MOVE WKS-RL-TEXTO(WKS-IX-RESUMEN) TO WKS-LB-TEXTO
082100        MOVE WKS-LINEA-BULLET TO REPORT-REC
082200        WRITE REPORT-REC
082300     END-IF.
082400 42A-EXAMINAR-LINEA-RECOMENDACION-E.  EXIT.
082500******************************************************************
082600*  430 - PROPERTY OVERVIEW: SITE INFORMATION Y ZONING PROFILE.   *
082700******************************************************************
082800 430-PERFIL-DE-PROPIEDAD SECTION.
082900     MOVE WKS-LINEA-EN-BLANCO TO REPORT-REC
083000     WRITE REPORT-REC
083100     MOVE 'PROPERTY OVERVIEW' TO WKS-LT-TEXTO
083200     MOVE WKS-LINEA-TITULO    TO REPORT-REC
083300     WRITE REPORT-REC
083400     PERFORM 431-INFORMACION-DEL-SITIO
083500     PERFORM 432-PERFIL-DE-ZONIFICACION.
083600 430-PERFIL-DE-PROPIEDAD-E.  EXIT.
083700******************************************************************
083800*  431 - SITE INFORMATION - TABLA ETIQUETA/VALOR.                *
083900******************************************************************
084000 431-INFORMACION-DEL-SITIO SECTION.
084100     MOVE WKS-LINEA-EN-BLANCO TO REPORT-REC
084200     WRITE REPORT-REC
084300     MOVE 'SITE INFORMATION'  TO WKS-LEV-ETIQUETA
084400     MOVE SPACES              TO WKS-LEV-VALOR
084500     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
084600     WRITE REPORT-REC
084610
084620     MOVE 'Parcel ID'          TO WKS-LEV-ETIQUETA
084630     IF WKS-PR-PARCELA = SPACES
084640        MOVE 'N/A'             TO WKS-LEV-VALOR
084650     ELSE
084660        MOVE WKS-PR-PARCELA    TO WKS-LEV-VALOR
084670     END-IF
084680     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
084690     WRITE REPORT-REC
084700
084710     MOVE 'County'             TO WKS-LEV-ETIQUETA
084720     IF WKS-PR-CONDADO = SPACES
084730        MOVE 'N/A'             TO WKS-LEV-VALOR
084740     ELSE
084750        MOVE WKS-PR-CONDADO    TO WKS-LEV-VALOR
084760     END-IF
084770     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
084780     WRITE REPORT-REC
084790
084800     MOVE 'NUM' TO WKS-FMT-FUNCION
084900     MOVE WKS-SI-AREA-LOTE-PIES TO WKS-FMT-VALOR
085000     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
085100                            WKS-FMT-RESULTADO
085200     MOVE WKS-SI-AREA-LOTE-ACRES TO WKS-ACRES-EDIT
085300     MOVE WKS-ACRES-EDIT-R       TO WKS-RECORTE-EDITADO
085400     PERFORM 465-COMPACTAR-VALOR-LOCAL
085500     MOVE SPACES TO WKS-AUX-LOTE-AREA
085600     STRING WKS-RECORTE-COMPACTO   DELIMITED BY SPACE
085700            ' acres ('             DELIMITED BY SIZE
085800            WKS-FMT-RESULTADO      DELIMITED BY SPACE
085900            ' ft2)'                DELIMITED BY SIZE
086000       INTO WKS-AUX-LOTE-AREA
086100     MOVE 'Lot Area'           TO WKS-LEV-ETIQUETA
086200     MOVE WKS-AUX-LOTE-AREA    TO WKS-LEV-VALOR
086300     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
086400     WRITE REPORT-REC
086500
086600     MOVE 'Lot Type'           TO WKS-LEV-ETIQUETA
086700     IF WKS-SI-TIPO-LOTE = SPACES
086800        MOVE 'N/A'             TO WKS-LEV-VALOR
086900     ELSE
087000        MOVE WKS-SI-TIPO-LOTE  TO WKS-LEV-VALOR
087100     END-IF
087200     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
087300     WRITE REPORT-REC
087400
087500     MOVE 'Frontage'           TO WKS-LEV-ETIQUETA
087600     IF WKS-SI-FRENTE-CALLE = 0
087700        MOVE 'N/A'             TO WKS-LEV-VALOR
087800     ELSE
087900        MOVE 'NUM' TO WKS-FMT-FUNCION
088000        MOVE WKS-SI-FRENTE-CALLE TO WKS-FMT-VALOR
088100        CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
088200                               WKS-FMT-RESULTADO
088300        STRING WKS-FMT-RESULTADO DELIMITED BY SPACE
088400               ' ft'             DELIMITED BY SIZE
088500          INTO WKS-LEV-VALOR
088600     END-IF
088700     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
088800     WRITE REPORT-REC
088900
089000     MOVE 'Current Land Use'   TO WKS-LEV-ETIQUETA
089100     IF WKS-SI-USO-ACTUAL = SPACES
089200        MOVE 'N/A'             TO WKS-LEV-VALOR
089300     ELSE
089400        MOVE WKS-SI-USO-ACTUAL TO WKS-LEV-VALOR
089500     END-IF
089600     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
089700     WRITE REPORT-REC.
089800 431-INFORMACION-DEL-SITIO-E.  EXIT.
089900******************************************************************
090000*  432 - ZONING PROFILE - TABLA ETIQUETA/VALOR.                  *
090100******************************************************************
090200 432-PERFIL-DE-ZONIFICACION SECTION.
090300     MOVE WKS-LINEA-EN-BLANCO TO REPORT-REC
090400     WRITE REPORT-REC
090500     MOVE 'ZONING PROFILE'    TO WKS-LEV-ETIQUETA
090600     MOVE SPACES              TO WKS-LEV-VALOR
090700     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
090800     WRITE REPORT-REC
090900
091000     MOVE 'Zoning Code'        TO WKS-LEV-ETIQUETA
091100     MOVE WKS-ZN-CODIGO        TO WKS-LEV-VALOR
091200     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
091300     WRITE REPORT-REC
091400
091500     MOVE 'Zoning District'    TO WKS-LEV-ETIQUETA
091600     MOVE WKS-ZN-DISTRITO      TO WKS-LEV-VALOR
091700     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
091800     WRITE REPORT-REC
091900
092000     MOVE 'Max FAR'            TO WKS-LEV-ETIQUETA
092100     MOVE WKS-ZN-FAR-MAXIMO    TO WKS-DECIMAL-PLANO-EDIT
092200     MOVE WKS-DECIMAL-PLANO-EDIT-R TO WKS-RECORTE-EDITADO
092300     PERFORM 465-COMPACTAR-VALOR-LOCAL
092400     MOVE WKS-RECORTE-COMPACTO TO WKS-LEV-VALOR
092500     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
092600     WRITE REPORT-REC
092700
092800     MOVE 'Max Stories'        TO WKS-LEV-ETIQUETA
092900     IF WKS-ZN-PISOS-MAXIMOS = 0
093000        MOVE 'N/A'             TO WKS-LEV-VALOR
093100     ELSE
093200        MOVE 'NUM' TO WKS-FMT-FUNCION
093300        MOVE WKS-ZN-PISOS-MAXIMOS TO WKS-FMT-VALOR
093400        CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
093500                               WKS-FMT-RESULTADO
093600        MOVE WKS-FMT-RESULTADO TO WKS-LEV-VALOR
093700     END-IF
093800     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
093900     WRITE REPORT-REC
094000
094100     MOVE 'Max Height'         TO WKS-LEV-ETIQUETA
094200     IF WKS-ZN-ALTURA-MAXIMA = 0
094300        MOVE 'N/A'             TO WKS-LEV-VALOR
094400     ELSE
094500        MOVE 'NUM' TO WKS-FMT-FUNCION
094600        MOVE WKS-ZN-ALTURA-MAXIMA TO WKS-FMT-VALOR
094700        CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
094800                               WKS-FMT-RESULTADO
094900        STRING WKS-FMT-RESULTADO DELIMITED BY SPACE
095000               ' ft'             DELIMITED BY SIZE
095100          INTO WKS-LEV-VALOR
095200     END-IF
095300     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
095400     WRITE REPORT-REC
095500
095600     MOVE 'Max Lot Coverage'   TO WKS-LEV-ETIQUETA
095700     IF WKS-ZN-COBERTURA-MAX = 0
095800        MOVE 'N/A'             TO WKS-LEV-VALOR
095900     ELSE
096000        MOVE 'PCT' TO WKS-FMT-FUNCION
096100        MOVE WKS-ZN-COBERTURA-MAX TO WKS-FMT-VALOR
096200        CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
096300                               WKS-FMT-RESULTADO
096400        MOVE WKS-FMT-RESULTADO TO WKS-LEV-VALOR
096500     END-IF
096600     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
096700     WRITE REPORT-REC
096800
096900     MOVE 'Historic District'  TO WKS-LEV-ETIQUETA
097000     IF WKS-ZN-DISTRITO-HIST = SPACES
097100        MOVE 'None'            TO WKS-LEV-VALOR
097200     ELSE
097300        MOVE WKS-ZN-DISTRITO-HIST TO WKS-LEV-VALOR
097400     END-IF
097500     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
097600     WRITE REPORT-REC
097700
097800     MOVE 'TOD Status'         TO WKS-LEV-ETIQUETA
097900     IF WKS-ZN-ESTADO-TOD = SPACES
098000        MOVE 'N/A'             TO WKS-LEV-VALOR
098100     ELSE
098200        MOVE WKS-ZN-ESTADO-TOD TO WKS-LEV-VALOR
098300     END-IF
098400     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
098500     WRITE REPORT-REC
098600
098700     MOVE 'Live Local Status'  TO WKS-LEV-ETIQUETA
098800     IF WKS-ZN-BANDERA-LIVE-LOC = 'Y'
098900        MOVE 'Applicable'      TO WKS-LEV-VALOR
099000     ELSE
099100        MOVE 'Not Applicable'  TO WKS-LEV-VALOR
099200     END-IF
099300     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
099400     WRITE REPORT-REC.
099500 432-PERFIL-DE-ZONIFICACION-E.  EXIT.
099600******************************************************************
099700*  440 - DEVELOPMENT SCENARIOS: TABLA COMPARATIVA (UNA COLUMNA   *
099800*  POR ESCENARIO) Y DETALLE POR ESCENARIO.                       *
099900******************************************************************
100000 440-COMPARACION-DE-ESCENARIOS SECTION.
100100     MOVE WKS-LINEA-EN-BLANCO  TO REPORT-REC
100200     WRITE REPORT-REC
100300     MOVE 'DEVELOPMENT SCENARIOS' TO WKS-LT-TEXTO
100400     MOVE WKS-LINEA-TITULO     TO REPORT-REC
100500     WRITE REPORT-REC
100600     PERFORM 441-TABLA-COMPARATIVA
100700     PERFORM 442-DETALLE-POR-ESCENARIO
100800        VARYING WKS-IX-ESCENARIO FROM 1 BY 1
100900        UNTIL WKS-IX-ESCENARIO > WKS-ESCENARIO-CANT.
101000 440-COMPARACION-DE-ESCENARIOS-E.  EXIT.
101100******************************************************************
101200*  441 - UNA FILA POR METRICA, UNA COLUMNA POR ESCENARIO. EL     *
101300*  ESCENARIO RECOMENDADO LLEVA SUFIJO " *" EN EL NOMBRE.         *
101400******************************************************************
101500 441-TABLA-COMPARATIVA SECTION.
101600     MOVE WKS-LINEA-EN-BLANCO  TO REPORT-REC
101700     WRITE REPORT-REC
101800     MOVE SPACES               TO WKS-LC-ETIQUETA
101900     MOVE SPACES               TO WKS-LC-COLUMNA(1)
102000                                   WKS-LC-COLUMNA(2)
102100                                   WKS-LC-COLUMNA(3)
102200                                   WKS-LC-COLUMNA(4)
102300                                   WKS-LC-COLUMNA(5)
102400     PERFORM 443-ARMAR-ENCABEZADO-COLUMNA
102500        VARYING WKS-IX-ESCENARIO FROM 1 BY 1
102600        UNTIL WKS-IX-ESCENARIO > WKS-ESCENARIO-CANT
102700     MOVE WKS-LINEA-COMPARATIVA TO REPORT-REC
102800     WRITE REPORT-REC
102900
103000     MOVE 'Total Area'          TO WKS-LC-ETIQUETA
103100     PERFORM 444-ARMAR-COLUMNA-AREA
103200        VARYING WKS-IX-ESCENARIO FROM 1 BY 1
103300        UNTIL WKS-IX-ESCENARIO > WKS-ESCENARIO-CANT
103400     MOVE WKS-LINEA-COMPARATIVA TO REPORT-REC
103500     WRITE REPORT-REC
103600
103700     MOVE 'Stories'             TO WKS-LC-ETIQUETA
103800     PERFORM 445-ARMAR-COLUMNA-PISOS
103900        VARYING WKS-IX-ESCENARIO FROM 1 BY 1
104000        UNTIL WKS-IX-ESCENARIO > WKS-ESCENARIO-CANT
104100     MOVE WKS-LINEA-COMPARATIVA TO REPORT-REC
104200     WRITE REPORT-REC
104300
104400     MOVE 'Total Cost'          TO WKS-LC-ETIQUETA
104500     PERFORM 446-ARMAR-COLUMNA-COSTO-TOTAL
104600        VARYING WKS-IX-ESCENARIO FROM 1 BY 1
104700        UNTIL WKS-IX-ESCENARIO > WKS-ESCENARIO-CANT
104800     MOVE WKS-LINEA-COMPARATIVA TO REPORT-REC
104900     WRITE REPORT-REC
105000
105100     MOVE 'Asset Value'         TO WKS-LC-ETIQUETA
105200     PERFORM 447-ARMAR-COLUMNA-VALOR-ACTIVO
105300        VARYING WKS-IX-ESCENARIO FROM 1 BY 1
105400        UNTIL WKS-IX-ESCENARIO > WKS-ESCENARIO-CANT
105500     MOVE WKS-LINEA-COMPARATIVA TO REPORT-REC
105600     WRITE REPORT-REC
105700
105800     MOVE 'Profit'              TO WKS-LC-ETIQUETA
105900     PERFORM 448-ARMAR-COLUMNA-UTILIDAD
106000        VARYING WKS-IX-ESCENARIO FROM 1 BY 1
106100        UNTIL WKS-IX-ESCENARIO > WKS-ESCENARIO-CANT
106200     MOVE WKS-LINEA-COMPARATIVA TO REPORT-REC
106300     WRITE REPORT-REC
106400
106500     MOVE 'IRR'                 TO WKS-LC-ETIQUETA
106600     PERFORM 449-ARMAR-COLUMNA-IRR
106700        VARYING WKS-IX-ESCENARIO FROM 1 BY 1
106800        UNTIL WKS-IX-ESCENARIO > WKS-ESCENARIO-CANT
106900     MOVE WKS-LINEA-COMPARATIVA TO REPORT-REC
107000     WRITE REPORT-REC
107100
107200     MOVE 'Equity Multiple'     TO WKS-LC-ETIQUETA
107300     PERFORM 44B-ARMAR-COLUMNA-MULTIPLO
107400        VARYING WKS-IX-ESCENARIO FROM 1 BY 1
107500        UNTIL WKS-IX-ESCENARIO > WKS-ESCENARIO-CANT
107600     MOVE WKS-LINEA-COMPARATIVA TO REPORT-REC
107700     WRITE REPORT-REC.
107800 441-TABLA-COMPARATIVA-E.  EXIT.
107900
108000 443-ARMAR-ENCABEZADO-COLUMNA SECTION.
108100     IF WKS-SC-ES-RECOMENDADO(WKS-IX-ESCENARIO)
108200        STRING WKS-SC-NOMBRE(WKS-IX-ESCENARIO) DELIMITED BY SPACE
108300               ' *'                             DELIMITED BY SIZE
108400          INTO WKS-LC-COLUMNA(WKS-IX-ESCENARIO)
108500     ELSE
108600        MOVE WKS-SC-NOMBRE(WKS-IX-ESCENARIO)
108700           TO WKS-LC-COLUMNA(WKS-IX-ESCENARIO)
108800     END-IF.
108900 443-ARMAR-ENCABEZADO-COLUMNA-E.  EXIT.
109000
109100 444-ARMAR-COLUMNA-AREA SECTION.
109200     MOVE 'NUM' TO WKS-FMT-FUNCION
109300     MOVE WKS-SC-AREA-TOTAL-PIES(WKS-IX-ESCENARIO)
109400          TO WKS-FMT-VALOR
109500     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
109600                            WKS-FMT-RESULTADO
109700     STRING WKS-FMT-RESULTADO DELIMITED BY SPACE
109800            ' ft2'            DELIMITED BY SIZE
109900       INTO WKS-LC-COLUMNA(WKS-IX-ESCENARIO).
110000 444-ARMAR-COLUMNA-AREA-E.  EXIT.
110100
110200 445-ARMAR-COLUMNA-PISOS SECTION.
110300     MOVE 'NUM' TO WKS-FMT-FUNCION
110400     MOVE WKS-SC-PISOS(WKS-IX-ESCENARIO) TO WKS-FMT-VALOR
110500     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
110600                            WKS-FMT-RESULTADO
110700     MOVE WKS-FMT-RESULTADO TO WKS-LC-COLUMNA(WKS-IX-ESCENARIO).
110800 445-ARMAR-COLUMNA-PISOS-E.  EXIT.
110900
111000 446-ARMAR-COLUMNA-COSTO-TOTAL SECTION.
111100     MOVE 'CUR' TO WKS-FMT-FUNCION
111200     MOVE WKS-SC-COSTO-TOTAL(WKS-IX-ESCENARIO) TO WKS-FMT-VALOR
111300     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
111400                            WKS-FMT-RESULTADO
111500     MOVE WKS-FMT-RESULTADO TO WKS-LC-COLUMNA(WKS-IX-ESCENARIO).
111600 446-ARMAR-COLUMNA-COSTO-TOTAL-E.  EXIT.
111700
111800 447-ARMAR-COLUMNA-VALOR-ACTIVO SECTION.
111900     MOVE 'CUR' TO WKS-FMT-FUNCION
112000     MOVE WKS-SC-VALOR-ACTIVO-TOT(WKS-IX-ESCENARIO)
112100          TO WKS-FMT-VALOR
112200     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
112300                            WKS-FMT-RESULTADO
112400     MOVE WKS-FMT-RESULTADO TO WKS-LC-COLUMNA(WKS-IX-ESCENARIO).
112500 447-ARMAR-COLUMNA-VALOR-ACTIVO-E.  EXIT.
112600
112700 448-ARMAR-COLUMNA-UTILIDAD SECTION.
112800     MOVE 'CUR' TO WKS-FMT-FUNCION
112900     MOVE WKS-SC-UTILIDAD-DESARR(WKS-IX-ESCENARIO)
113000          TO WKS-FMT-VALOR
113100     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
113200                            WKS-FMT-RESULTADO
113300     MOVE WKS-FMT-RESULTADO TO WKS-LC-COLUMNA(WKS-IX-ESCENARIO).
113400 448-ARMAR-COLUMNA-UTILIDAD-E.  EXIT.
113500
113600 449-ARMAR-COLUMNA-IRR SECTION.
113700     MOVE 'PCT' TO WKS-FMT-FUNCION
113800     MOVE WKS-SC-IRR(WKS-IX-ESCENARIO) TO WKS-FMT-VALOR
113900     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
114000                            WKS-FMT-RESULTADO
114100     MOVE WKS-FMT-RESULTADO TO WKS-LC-COLUMNA(WKS-IX-ESCENARIO).
114200 449-ARMAR-COLUMNA-IRR-E.  EXIT.
114300
114400 44B-ARMAR-COLUMNA-MULTIPLO SECTION.
114500     MOVE WKS-SC-MULTIPLO-CAPITAL(WKS-IX-ESCENARIO)
114600                               TO WKS-DECIMAL-PLANO-EDIT
114700     MOVE WKS-DECIMAL-PLANO-EDIT-R TO WKS-RECORTE-EDITADO
114800     PERFORM 465-COMPACTAR-VALOR-LOCAL
114900     STRING WKS-RECORTE-COMPACTO DELIMITED BY SPACE
115000            'x'                  DELIMITED BY SIZE
115100       INTO WKS-LC-COLUMNA(WKS-IX-ESCENARIO).
115200 44B-ARMAR-COLUMNA-MULTIPLO-E.  EXIT.
115300******************************************************************
115400*  442 - DETALLE POR ESCENARIO: COMPONENTES, RIESGO, DEMANDA Y  *
115500*  NUMERO DE FLUJOS DE INGRESO. EL RECOMENDADO LLEVA ETIQUETA   *
115600*  "RECOMMENDED" EN EL ENCABEZADO.                               *
115700******************************************************************
115800 442-DETALLE-POR-ESCENARIO SECTION.
115900     MOVE WKS-LINEA-EN-BLANCO  TO REPORT-REC
116000     WRITE REPORT-REC
116100     IF WKS-SC-ES-RECOMENDADO(WKS-IX-ESCENARIO)
116200        STRING WKS-SC-NOMBRE(WKS-IX-ESCENARIO) DELIMITED BY SPACE
116300               ' (RECOMMENDED)'                 DELIMITED BY SIZE
116400          INTO WKS-LT-TEXTO
116500     ELSE
116600        MOVE WKS-SC-NOMBRE(WKS-IX-ESCENARIO) TO WKS-LT-TEXTO
116700     END-IF
116800     MOVE WKS-LINEA-TITULO     TO REPORT-REC
116900     WRITE REPORT-REC
117000
117100     MOVE 'Components'         TO WKS-LEV-ETIQUETA
117200     MOVE WKS-SC-COMPONENTES(WKS-IX-ESCENARIO) TO WKS-LEV-VALOR
117300     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
117400     WRITE REPORT-REC
117500
117600     MOVE 'Risk Level'         TO WKS-LEV-ETIQUETA
117700     MOVE WKS-SC-NIVEL-RIESGO(WKS-IX-ESCENARIO) TO WKS-LEV-VALOR
117800     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
117900     WRITE REPORT-REC
118000
118100     MOVE 'Market Demand'      TO WKS-LEV-ETIQUETA
118200     MOVE WKS-SC-DEMANDA-MERCADO(WKS-IX-ESCENARIO)
118300          TO WKS-LEV-VALOR
118400     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
118500     WRITE REPORT-REC
118600
118700     MOVE 'Revenue Streams'    TO WKS-LEV-ETIQUETA
118800     MOVE 'NUM' TO WKS-FMT-FUNCION
118900     MOVE WKS-SC-FLUJOS-INGRESO(WKS-IX-ESCENARIO) TO WKS-FMT-VALOR
119000     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
119100                            WKS-FMT-RESULTADO
119200     MOVE WKS-FMT-RESULTADO   TO WKS-LEV-VALOR
119300     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
119400     WRITE REPORT-REC.
119500 442-DETALLE-POR-ESCENARIO-E.  EXIT.
119600******************************************************************
119700*  450 - FINANCIAL ANALYSIS DEL ESCENARIO RECOMENDADO SOLAMENTE.*
119800*  SE LLAMA DESDE 200 SOLO CUANDO WKS-HAY-RECOMENDADO ES 'SI'.   *
119900******************************************************************
120000 450-ANALISIS-FINANCIERO SECTION.
120100     SET WKS-IX-ESCENARIO TO WKS-IDX-RECOMENDADO
120200     MOVE WKS-LINEA-EN-BLANCO  TO REPORT-REC
120300     WRITE REPORT-REC
120400     MOVE 'FINANCIAL ANALYSIS' TO WKS-LT-TEXTO
120500     MOVE WKS-LINEA-TITULO     TO REPORT-REC
120600     WRITE REPORT-REC
120700     PERFORM 451-COSTOS-DE-DESARROLLO
120800     PERFORM 452-RETORNOS-DE-INVERSION.
120900 450-ANALISIS-FINANCIERO-E.  EXIT.
121000******************************************************************
121100*  451 - DEVELOPMENT COSTS: HARD, SOFT, LAND, FINANCING,        *
121200*  CONTINGENCY Y FILA TOTAL.                                    *
121300******************************************************************
121400 451-COSTOS-DE-DESARROLLO SECTION.
121500     MOVE WKS-LINEA-EN-BLANCO  TO REPORT-REC
121600     WRITE REPORT-REC
121700     MOVE 'DEVELOPMENT COSTS'  TO WKS-LEV-ETIQUETA
121800     MOVE SPACES               TO WKS-LEV-VALOR
121900     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
122000     WRITE REPORT-REC
122100
122200     MOVE 'Hard Costs'         TO WKS-LEV-ETIQUETA
122300     MOVE 'CUR' TO WKS-FMT-FUNCION
122400     MOVE WKS-SC-COSTOS-DUROS(WKS-IX-ESCENARIO) TO WKS-FMT-VALOR
122500     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
122600                            WKS-FMT-RESULTADO
122700     MOVE WKS-FMT-RESULTADO    TO WKS-LEV-VALOR
122800     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
122900     WRITE REPORT-REC
123000
123100     MOVE 'Soft Costs'         TO WKS-LEV-ETIQUETA
123200     MOVE WKS-SC-COSTOS-BLANDOS(WKS-IX-ESCENARIO) TO WKS-FMT-VALOR
123300     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
123400                            WKS-FMT-RESULTADO
123500     MOVE WKS-FMT-RESULTADO    TO WKS-LEV-VALOR
123600     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
123700     WRITE REPORT-REC
123800
123900     MOVE 'Land Cost'          TO WKS-LEV-ETIQUETA
124000     MOVE WKS-SC-COSTO-TERRENO(WKS-IX-ESCENARIO) TO WKS-FMT-VALOR
124100     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
124200                            WKS-FMT-RESULTADO
124300     MOVE WKS-FMT-RESULTADO    TO WKS-LEV-VALOR
124400     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
124500     WRITE REPORT-REC
124600
124700     MOVE 'Financing Costs'    TO WKS-LEV-ETIQUETA
124800     MOVE WKS-SC-COSTOS-FINANC(WKS-IX-ESCENARIO) TO WKS-FMT-VALOR
124900     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
125000                            WKS-FMT-RESULTADO
125100     MOVE WKS-FMT-RESULTADO    TO WKS-LEV-VALOR
125200     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
125300     WRITE REPORT-REC
125400
125500     MOVE 'Contingency'        TO WKS-LEV-ETIQUETA
125600     MOVE WKS-SC-CONTINGENCIA(WKS-IX-ESCENARIO) TO WKS-FMT-VALOR
125700     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
125800                            WKS-FMT-RESULTADO
125900     MOVE WKS-FMT-RESULTADO    TO WKS-LEV-VALOR
126000     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
126100     WRITE REPORT-REC
126200
126300     MOVE 'TOTAL'              TO WKS-LEV-ETIQUETA
126400     MOVE WKS-SC-COSTO-TOTAL(WKS-IX-ESCENARIO) TO WKS-FMT-VALOR
126500     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
126600                            WKS-FMT-RESULTADO
126700     MOVE WKS-FMT-RESULTADO    TO WKS-LEV-VALOR
126800     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
126900     WRITE REPORT-REC.
127000 451-COSTOS-DE-DESARROLLO-E.  EXIT.
127100******************************************************************
127200*  452 - INVESTMENT RETURNS: ASSET VALUE, PROFIT, ROI, IRR,     *
127300*  EQUITY MULTIPLE Y CASH-ON-CASH.                               *
127400******************************************************************
127500 452-RETORNOS-DE-INVERSION SECTION.
127600     MOVE WKS-LINEA-EN-BLANCO  TO REPORT-REC
127700     WRITE REPORT-REC
127800     MOVE 'INVESTMENT RETURNS' TO WKS-LEV-ETIQUETA
127900     MOVE SPACES               TO WKS-LEV-VALOR
128000     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
128100     WRITE REPORT-REC
128200
128300     MOVE 'Asset Value'        TO WKS-LEV-ETIQUETA
128400     MOVE 'CUR' TO WKS-FMT-FUNCION
128500     MOVE WKS-SC-VALOR-ACTIVO-TOT(WKS-IX-ESCENARIO)
128600          TO WKS-FMT-VALOR
128700     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
128800                            WKS-FMT-RESULTADO
128900     MOVE WKS-FMT-RESULTADO    TO WKS-LEV-VALOR
129000     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
129100     WRITE REPORT-REC
129200
129300     MOVE 'Profit'             TO WKS-LEV-ETIQUETA
129400     MOVE WKS-SC-UTILIDAD-DESARR(WKS-IX-ESCENARIO)
129500          TO WKS-FMT-VALOR
129600     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
129700                            WKS-FMT-RESULTADO
129800     MOVE WKS-FMT-RESULTADO    TO WKS-LEV-VALOR
129900     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
130000     WRITE REPORT-REC
130100
130200     MOVE 'ROI'                TO WKS-LEV-ETIQUETA
130300     MOVE 'PCT' TO WKS-FMT-FUNCION
130400     MOVE WKS-SC-ROI(WKS-IX-ESCENARIO) TO WKS-FMT-VALOR
130500     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
130600                            WKS-FMT-RESULTADO
130700     MOVE WKS-FMT-RESULTADO    TO WKS-LEV-VALOR
130800     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
130900     WRITE REPORT-REC
131000
131100     MOVE 'IRR'                TO WKS-LEV-ETIQUETA
131200     MOVE WKS-SC-IRR(WKS-IX-ESCENARIO) TO WKS-FMT-VALOR
131300     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
131400                            WKS-FMT-RESULTADO
131500     MOVE WKS-FMT-RESULTADO    TO WKS-LEV-VALOR
131600     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
131700     WRITE REPORT-REC
131800
131900     MOVE 'Equity Multiple'    TO WKS-LEV-ETIQUETA
132000     MOVE WKS-SC-MULTIPLO-CAPITAL(WKS-IX-ESCENARIO)
132100                               TO WKS-DECIMAL-PLANO-EDIT
132200     MOVE WKS-DECIMAL-PLANO-EDIT-R TO WKS-RECORTE-EDITADO
132300     PERFORM 465-COMPACTAR-VALOR-LOCAL
132400     STRING WKS-RECORTE-COMPACTO DELIMITED BY SPACE
132500            'x'                  DELIMITED BY SIZE
132600       INTO WKS-LEV-VALOR
132700     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
132800     WRITE REPORT-REC
132900
133000     MOVE 'Cash-on-Cash'       TO WKS-LEV-ETIQUETA
133100     MOVE 'PCT' TO WKS-FMT-FUNCION
133200     MOVE WKS-SC-RETORNO-EFECTIVO(WKS-IX-ESCENARIO)
133300          TO WKS-FMT-VALOR
133400     CALL 'ZW1FMT00' USING WKS-FMT-FUNCION, WKS-FMT-VALOR,
133500                            WKS-FMT-RESULTADO
133600     MOVE WKS-FMT-RESULTADO    TO WKS-LEV-VALOR
133700     MOVE WKS-LINEA-ETIQUETA-VALOR TO REPORT-REC
133800     WRITE REPORT-REC.
133900 452-RETORNOS-DE-INVERSION-E.  EXIT.
134000******************************************************************
134100*  465 - RECORTE GENERICO A LA IZQUIERDA DE UN VALOR EDITADO     *
134200*  LOCAL (MAX-FAR, EQUITY MULTIPLE) QUE NO PASA POR ZW1FMT00     *
134300*  PORQUE NO ES NINGUNA DE LAS FUNCIONES NUM/CUR/PCT.            *
134400******************************************************************
134500 465-COMPACTAR-VALOR-LOCAL SECTION.
134600     MOVE SPACES TO WKS-RECORTE-COMPACTO
134700     PERFORM 466-AVANZAR-UN-CARACTER-LOCAL
134800        VARYING WKS-RECORTE-INDICE FROM 1 BY 1
134900        UNTIL WKS-RECORTE-INDICE > WKS-RECORTE-LONGITUD
135000           OR  WKS-RECORTE-EDITADO(WKS-RECORTE-INDICE:1)
135100                                    NOT = SPACE
135200     IF WKS-RECORTE-INDICE > WKS-RECORTE-LONGITUD
135300        MOVE 1 TO WKS-RECORTE-INDICE
135400     END-IF
135500     MOVE WKS-RECORTE-EDITADO(WKS-RECORTE-INDICE:)
135600       TO WKS-RECORTE-COMPACTO.
135700 465-COMPACTAR-VALOR-LOCAL-E.  EXIT.
135800
135900 466-AVANZAR-UN-CARACTER-LOCAL SECTION.
136000     CONTINUE.
136100 466-AVANZAR-UN-CARACTER-LOCAL-E.  EXIT.
136200******************************************************************
136300*  700 - ERROR EN LECTURA SECUENCIAL DE ZW1CASE (DISTINTO DE     *
136400*  FIN DE ARCHIVO). SE DELEGA A DEBD1R00 IGUAL QUE EN LOS        *
136500*  PROGRAMAS DE EDUCACION Y TARJETA DE CREDITO.                  *
136600******************************************************************
136700 700-ERROR-LECTURA SECTION.
136800     MOVE 'READ'      TO ACCION
136900     MOVE 'ZW1CASE'   TO ARCHIVO
137000     MOVE SPACES      TO LLAVE
137100     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
137200                            LLAVE, FS-CASE-FILE, FSE-CASE-FILE
137300     DISPLAY '>>> ERROR LEYENDO ZW1CASE, FILE STATUS: '
137400              FS-CASE-FILE
137500     MOVE 16 TO RETURN-CODE
137600     PERFORM 900-CIERRA-ARCHIVOS
137700     GOBACK.
137800 700-ERROR-LECTURA-E.  EXIT.
137900******************************************************************
138000*  600 - VERIFICA EL FILE STATUS DE LA ULTIMA ESCRITURA A       *
138100*  ZW1RPT ANTES DE CERRAR (NO SE VERIFICA WRITE POR WRITE POR   *
138200*  VOLUMEN DE LINEAS QUE ESCRIBE CADA CASO).                     *
138300******************************************************************
138400 600-VERIFICAR-ESCRITURA SECTION.
138500     IF FS-REPORT-FILE NOT EQUAL 0
138600        MOVE 'WRITE'     TO ACCION
138700        MOVE 'ZW1RPT'    TO ARCHIVO
138800        MOVE SPACES      TO LLAVE
138900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
139000                               LLAVE, FS-REPORT-FILE,
139100                               FSE-REPORT-FILE
139200        DISPLAY '>>> ERROR ESCRIBIENDO ZW1RPT, FILE STATUS: '
139300                 FS-REPORT-FILE
139400        MOVE 16 TO RETURN-CODE
139500     END-IF.
139600 600-VERIFICAR-ESCRITURA-E.  EXIT.
139700******************************************************************
139800*  800 - ESTADISTICAS DE CIERRE DEL PROCESO BATCH.               *
139900******************************************************************
140000 800-ESTADISTICAS SECTION.
140100     DISPLAY '=========================================='
140200     DISPLAY ' ZW1RPT01 - REPORTE DE ANALISIS DE DESARROLLO'
140300     DISPLAY ' REGISTROS LEIDOS DE ZW1CASE   : '
140400              WKS-NUM-REGISTROS-LEIDOS
140500     DISPLAY ' CASOS PROCESADOS              : '
140600              WKS-NUM-CASOS-PROCESADOS
140700     DISPLAY '=========================================='.
140800 800-ESTADISTICAS-E.  EXIT.
140900******************************************************************
141000*  900 - CIERRE DE ARCHIVOS.                                     *
141100******************************************************************
141200 900-CIERRA-ARCHIVOS SECTION.
141300     PERFORM 600-VERIFICAR-ESCRITURA
141400     CLOSE CASE-FILE
141500     CLOSE REPORT-FILE.
141600 900-CIERRA-ARCHIVOS-E.  EXIT.
